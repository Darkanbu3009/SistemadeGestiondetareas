000100*****************************************************************
000200*                 C O P Y   A R I N Q O                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARINQO
000600*  DESCRIPCION : LAYOUT DEL MAESTRO DE INQUILINOS (INQOMA), USADO
000700*              : COMO FD Y COMO ENTRADA DE LA TABLA EN MEMORIA
000800*              : INQ-TABLA (BUSQUEDA BINARIA POR INQ-ID).
000900*  LRECL ACTUAL: 148 (142 SEGUN FICHA ORIGINAL; SE DEJO FILLER DE
001000*              : RESERVA AL AMPLIAR INQ-EMAIL EN 1997, VER LOG)
001100*-----------------------------------------------------------------
001200*  22/05/1990 PEDR TICKET 100340  CREACION DEL LAYOUT
001300*  14/02/1997 EEDR TICKET 199702  AMPLIA INQ-EMAIL
001400*-----------------------------------------------------------------
001500 01  INQ-REGISTRO.
001600     05  INQ-LLAVE.
001700         10  INQ-ID              PIC 9(08).
001800     05  INQ-NOMBRE              PIC X(25).
001900     05  INQ-APELLIDO            PIC X(25).
002000     05  INQ-EMAIL               PIC X(40).
002100     05  INQ-DOCUMENTO           PIC X(20).
002200     05  INQ-PROP-ID             PIC 9(08).
002300     05  INQ-CONTRATO-ESTADO     PIC X(12).
002400         88  INQ-CON-ACTIVO               VALUE 'activo      '.
002500         88  INQ-CON-FINALIZADO           VALUE 'finalizado  '.
002600         88  INQ-SIN-CONTRATO             VALUE 'sin_contrato'.
002700     05  INQ-CONTRATO-FIN        PIC 9(08).
002800     05  FILLER                  PIC X(02).
