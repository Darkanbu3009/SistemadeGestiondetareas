000100*****************************************************************
000200*                 C O P Y   A R C O N T                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARCONT
000600*  DESCRIPCION : LAYOUT DEL MAESTRO DE CONTRATOS (CONTMA).  SIRVE
000700*              : DE FD DE ENTRADA/SALIDA DEL CICLO DE ESTADO Y DE
000800*              : RENGLON DE LA TABLA CON-TABLA (BARRIDO LINEAL,
000900*              : EL MAESTRO NO VIENE ORDENADO POR PROPIEDAD).
001000*  LRECL ACTUAL: 64
001100*-----------------------------------------------------------------
001200*  30/08/1991 PEDR TICKET 100512  CREACION DEL LAYOUT
001300*  02/12/1998 JMRZ TICKET 199811  REVISION Y2K, SIN CAMBIO DE PIC
001400*-----------------------------------------------------------------
001500 01  CON-REGISTRO.
001600     05  CON-LLAVE.
001700         10  CON-ID              PIC 9(08).
001800     05  CON-INQ-ID              PIC 9(08).
001900     05  CON-PROP-ID             PIC 9(08).
002000     05  CON-FECHAS.
002100         10  CON-FECHA-INICIO    PIC 9(08).
002200         10  CON-FECHA-FIN       PIC 9(08).
002300     05  CON-FECHAS-R REDEFINES CON-FECHAS.
002400         10  CON-INICIO-AAAAMMDD.
002500             15  CON-INICIO-AAAA PIC 9(04).
002600             15  CON-INICIO-MM   PIC 9(02).
002700             15  CON-INICIO-DD   PIC 9(02).
002800         10  CON-FIN-AAAAMMDD.
002900             15  CON-FIN-AAAA    PIC 9(04).
003000             15  CON-FIN-MM      PIC 9(02).
003100             15  CON-FIN-DD      PIC 9(02).
003200     05  CON-RENTA-MENSUAL       PIC S9(8)V9(2).
003300     05  CON-ESTADO              PIC X(12).
003400         88  CON-SIN-FIRMAR               VALUE 'sin_firmar  '.
003500         88  CON-ACTIVO                   VALUE 'activo      '.
003600         88  CON-POR-VENCER               VALUE 'por_vencer  '.
003700         88  CON-FINALIZADO               VALUE 'finalizado  '.
003800     05  FILLER                  PIC X(02).
