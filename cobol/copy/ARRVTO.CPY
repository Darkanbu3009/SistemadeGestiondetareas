000100*****************************************************************
000200*                 C O P Y   A R R V T O                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARRVTO
000600*  DESCRIPCION : ARCHIVO DE PASO ENTRE ARRN0100 Y ARRN0200 CON
000700*              : LOS CONTRATOS POR VENCER (REGLA D6), YA ORDENADO
000800*              : POR FECHA FIN ASCENDENTE.  NO ES UN ARCHIVO DE
000900*              : NEGOCIO, ES PLOMERIA DE PASO DE UN PASO A OTRO
001000*              : DEL MISMO CICLO NOCTURNO (COMO UN GDG DE PASO).
001100*-----------------------------------------------------------------
001200*  05/09/1993 PEDR TICKET 101140  CREACION DEL LAYOUT
001300*-----------------------------------------------------------------
001400 01  VTO-REGISTRO.
001500     05  VTO-CON-ID              PIC 9(08).
001600     05  VTO-INQ-ID              PIC 9(08).
001700     05  VTO-PROP-ID             PIC 9(08).
001800     05  VTO-FECHA-FIN           PIC 9(08).
001900     05  VTO-DIAS-RESTANTES      PIC 9(04).
002000     05  FILLER                  PIC X(04).
