000100*****************************************************************
000200*                 C O P Y   A R P R O P                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARPROP
000600*  DESCRIPCION : LAYOUT DEL MAESTRO DE PROPIEDADES (PROPM), USADO
000700*              : COMO FD Y COMO ENTRADA DE LA TABLA EN MEMORIA
000800*              : PROP-TABLA (BUSQUEDA BINARIA POR PROP-ID).
000900*  LRECL ACTUAL: 94  (90 SEGUN FICHA ORIGINAL DE 1986; SE AMPLIO
001000*              : PROP-NOMBRE Y QUEDO FILLER DE RESERVA, VER LOG)
001100*-----------------------------------------------------------------
001200*  19/03/1989 PEDR TICKET 100201  CREACION DEL LAYOUT
001300*  11/07/1999 JMRZ TICKET 199907  AMPLIA PROP-NOMBRE, Y2K REVISION
001400*-----------------------------------------------------------------
001500 01  PROP-REGISTRO.
001600     05  PROP-LLAVE.
001700         10  PROP-ID             PIC 9(08).
001800     05  PROP-NOMBRE             PIC X(30).
001900     05  PROP-CIUDAD             PIC X(20).
002000     05  PROP-TIPO               PIC X(12).
002100         88  PROP-TIPO-APARTAMENTO        VALUE 'apartamento '.
002200         88  PROP-TIPO-CASA               VALUE 'casa        '.
002300         88  PROP-TIPO-LOCAL              VALUE 'local       '.
002400         88  PROP-TIPO-OFICINA            VALUE 'oficina     '.
002500         88  PROP-TIPO-OTRO               VALUE 'otro        '.
002600     05  PROP-RENTA-MENSUAL      PIC S9(8)V9(2).
002700     05  PROP-ESTADO             PIC X(12).
002800*        NOTA: 'MANTENIMIENTO' (13) NO CABE EN X(12), SE GUARDA
002900*        TRUNCADO 'MANTENIMIENT' -- IGUAL QUE EN EL MAESTRO ACTUAL
003000         88  PROP-DISPONIBLE              VALUE 'disponible  '.
003100         88  PROP-OCUPADA                 VALUE 'ocupada     '.
003200         88  PROP-EN-MANTENIMIENTO        VALUE 'mantenimient'.
003300     05  FILLER                  PIC X(02).
