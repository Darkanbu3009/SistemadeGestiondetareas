000100*****************************************************************
000200*                 C O P Y   A R P A R M                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARPARM
000600*  DESCRIPCION : TARJETA DE PARAMETROS DE CORRIDA (1 REGISTRO),
000700*              : TRAE LA FECHA DE PROCESO PARA QUE EL CICLO SEA
000800*              : REPRODUCIBLE (NO SE USA LA FECHA DEL SISTEMA).
000900*-----------------------------------------------------------------
001000*  05/09/1993 PEDR TICKET 101140  CREACION DEL LAYOUT
001100*-----------------------------------------------------------------
001200 01  PARM-REGISTRO.
001300     05  PARM-FECHA-PROCESO      PIC 9(08).
001400     05  FILLER                  PIC X(64).
