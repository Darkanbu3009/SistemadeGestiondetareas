000100*****************************************************************
000200*                 C O P Y   A R P A G O                         *
000300*****************************************************************
000400*  APLICACION  : ARRENDAMIENTO DE PROPIEDADES (ARR)
000500*  MIEMBRO     : ARPAGO
000600*  DESCRIPCION : LAYOUT DEL MAESTRO DE PAGOS (PAGOMA).  SIRVE DE
000700*              : FD DE ENTRADA/SALIDA DEL CICLO DE ESTADO Y DE
000800*              : RENGLON DE LA TABLA PAG-TABLA (BARRIDO LINEAL,
000900*              : EL MAESTRO NO VIENE ORDENADO POR INQUILINO).
001000*  LRECL ACTUAL: 68 (69 EN EL ARCHIVO DE TRANSACCIONES, 1 BYTE
001100*              : DE CODIGO DE ACCION POR DELANTE, VER ARRN0200)
001200*-----------------------------------------------------------------
001300*  14/01/1992 PEDR TICKET 100688  CREACION DEL LAYOUT
001400*  02/12/1998 JMRZ TICKET 199811  REVISION Y2K, SIN CAMBIO DE PIC
001500*-----------------------------------------------------------------
001600 01  PAG-REGISTRO.
001700     05  PAG-LLAVE.
001800         10  PAG-ID              PIC 9(08).
001900     05  PAG-INQ-ID              PIC 9(08).
002000     05  PAG-PROP-ID             PIC 9(08).
002100     05  PAG-MONTO               PIC S9(8)V9(2).
002200     05  PAG-ESTADO              PIC X(12).
002300         88  PAG-PAGADO                   VALUE 'pagado      '.
002400         88  PAG-PENDIENTE                VALUE 'pendiente   '.
002500         88  PAG-ATRASADO                 VALUE 'atrasado    '.
002600     05  PAG-FECHAS.
002650         10  PAG-FECHA-VENC      PIC 9(08).
002680         10  PAG-FECHA-PAGO      PIC 9(08).
002700     05  PAG-FECHAS-R REDEFINES PAG-FECHAS.
002720         10  PAG-VENC-AAAAMMDD.
002730             15  PAG-VENC-AAAA   PIC 9(04).
002740             15  PAG-VENC-MM     PIC 9(02).
002750             15  PAG-VENC-DD     PIC 9(02).
002760         10  PAG-PAGO-AAAAMMDD.
002770             15  PAG-PAGO-AAAA   PIC 9(04).
002780             15  PAG-PAGO-MM     PIC 9(02).
002790             15  PAG-PAGO-DD     PIC 9(02).
002800     05  FILLER                  PIC X(06).
