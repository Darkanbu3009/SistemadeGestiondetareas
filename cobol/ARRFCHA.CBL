000100*****************************************************************
000200* FECHA       : 05/09/1993                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : ARRENDAMIENTO DE PROPIEDADES                     *
000500* PROGRAMA    : ARRFCHA                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CALCULA LA DIFERENCIA EN DIAS CALENDARIO ENTRE
000800*             : DOS FECHAS AAAAMMDD, CONVIRTIENDO AMBAS A NUMERO *
000900*             : JULIANO (FORMULA FLIEGEL/VAN FLANDERN) Y RESTANDO*
001000*             : SE LLAMA DESDE ARRN0100 Y ARRN0200 PARA TODOS LOS*
001100*             : CALCULOS DE DIAS RESTANTES Y DIAS DE ATRASO.     *
001200* ARCHIVOS    : NINGUNO (SOLO LINKAGE SECTION)                   *
001300* PROGRAMA(S) : LLAMADO POR ARRN0100, ARRN0200                   *
001400*-----------------------------------------------------------------
001500*                    R E G I S T R O   D E   C A M B I O S
001600*-----------------------------------------------------------------
001700*  05/09/1993 PEDR TICKET 101140  CREACION, SE DESPRENDE DE LA
001800*             RUTINA DE FIN DE MES DE CIERRES1 (MORAS1)          *
001900*  19/11/1998 JMRZ TICKET 199811  REVISION Y2K - SIN CAMBIOS, EL
002000*             CALCULO JULIANO YA ERA INDEPENDIENTE DEL SIGLO
002100*  03/06/2004 EEDR TICKET 200461  SE AGREGA VALIDACION DE FECHA
002200*             EN CERO (CONTRATOS/PAGOS SIN FECHA ASIGNADA)
002250*  12/03/2012 EEDR TICKET 201205  SE AGREGA EL DESGLOSE
002260*             ANO/MES/DIA DE LOS PARAMETROS DE ENTRADA PARA
002270*             APOYAR LA AUDITORIA DE VENCIMIENTOS (VER ARRN0100)
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                     ARRFCHA.
002600 AUTHOR.                         ERICK RAMIREZ.
002700 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002800 DATE-WRITTEN.                   05/09/1993.
002900 DATE-COMPILED.
003000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*****************************************************************
003800*              A R E A   D E   C A L C U L O   J U L I A N O     *
003900*****************************************************************
004000 01  WKS-AREA-JULIANA.
004100     05  WKS-JUL-FECHA            PIC 9(08).
004200     05  WKS-JUL-FECHA-R REDEFINES WKS-JUL-FECHA.
004300         10  WKS-JUL-AAAA         PIC 9(04).
004400         10  WKS-JUL-MM           PIC 9(02).
004500         10  WKS-JUL-DD           PIC 9(02).
004600     05  WKS-JUL-A                PIC 9(04)      COMP.
004700     05  WKS-JUL-Y2               PIC S9(06)     COMP.
004800     05  WKS-JUL-M2               PIC S9(04)     COMP.
004900     05  WKS-JUL-NUM-A            PIC S9(09)     COMP.
005000     05  WKS-JUL-NUM-B            PIC S9(09)     COMP.
005100 LINKAGE SECTION.
005200 01  LK-FECHA-A                   PIC 9(08).
005210 01  LK-FECHA-A-R REDEFINES LK-FECHA-A.
005220     05  LK-FA-AAAA               PIC 9(04).
005230     05  LK-FA-MM                 PIC 9(02).
005240     05  LK-FA-DD                 PIC 9(02).
005300 01  LK-FECHA-B                   PIC 9(08).
005310 01  LK-FECHA-B-R REDEFINES LK-FECHA-B.
005320     05  LK-FB-AAAA               PIC 9(04).
005330     05  LK-FB-MM                 PIC 9(02).
005340     05  LK-FB-DD                 PIC 9(02).
005400 01  LK-DIFERENCIA                PIC S9(07)     COMP.
005500 PROCEDURE DIVISION USING LK-FECHA-A, LK-FECHA-B, LK-DIFERENCIA.
005600*****************************************************************
005700 000-PRINCIPAL SECTION.
005800     MOVE ZERO                TO LK-DIFERENCIA
005900     IF LK-FECHA-A = ZERO OR LK-FECHA-B = ZERO
006000        GOBACK
006100     END-IF
006200     MOVE LK-FECHA-A           TO WKS-JUL-FECHA
006300     PERFORM 100-CALCULA-JULIANO
006400     MOVE WKS-JUL-NUM-A        TO WKS-JUL-NUM-B
006500*    OJO: WKS-JUL-NUM-B SE USA TEMPORAL, SE REASIGNA ABAJO
006600     MOVE WKS-JUL-NUM-A        TO LK-DIFERENCIA
006700     MOVE LK-FECHA-A           TO WKS-JUL-FECHA
006800     PERFORM 100-CALCULA-JULIANO
006900     MOVE WKS-JUL-NUM-A        TO WKS-JUL-NUM-B
007000     MOVE LK-FECHA-B           TO WKS-JUL-FECHA
007100     PERFORM 100-CALCULA-JULIANO
007200     COMPUTE LK-DIFERENCIA = WKS-JUL-NUM-B - WKS-JUL-NUM-A
007300     GOBACK.
007400 000-PRINCIPAL-E. EXIT.
007500*****************************************************************
007600*  100-CALCULA-JULIANO: DEJA EN WKS-JUL-NUM-A EL NUMERO JULIANO
007700*  DE WKS-JUL-FECHA.  SIN FUNCTIONS INTRINSECAS, PURO COMPUTE.
007800*****************************************************************
007900 100-CALCULA-JULIANO SECTION.
008000     COMPUTE WKS-JUL-A  = (14 - WKS-JUL-MM) / 12
008100     COMPUTE WKS-JUL-Y2 = WKS-JUL-AAAA + 4800 - WKS-JUL-A
008200     COMPUTE WKS-JUL-M2 = WKS-JUL-MM + (12 * WKS-JUL-A) - 3
008300     COMPUTE WKS-JUL-NUM-A =
008400             WKS-JUL-DD
008500           + ((153 * WKS-JUL-M2) + 2) / 5
008600           + (365 * WKS-JUL-Y2)
008700           + (WKS-JUL-Y2 / 4)
008800           - (WKS-JUL-Y2 / 100)
008900           + (WKS-JUL-Y2 / 400)
009000           - 32045.
009100 100-CALCULA-JULIANO-E. EXIT.
