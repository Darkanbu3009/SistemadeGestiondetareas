000100*****************************************************************
000200* FECHA       : 05/09/1993                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : ARRENDAMIENTO DE PROPIEDADES                     *
000500* PROGRAMA    : ARRN0200                                         *
000600* DESCRIPCION : CICLO NOCTURNO, PASO 2 DE 2.  ACTUALIZA EL ESTADO
000700*             : DE LOS PAGOS (PENDIENTE/PAGADO/ATRASADO), APLICA *
000800*             : LAS TRANSACCIONES DE PAGO (ALTA Y REGISTRO DE    *
000900*             : PAGO), ACUMULA EL TABLERO DE ESTADISTICAS Y      *
001000*             : EMITE EL REPORTE RESUMEN DE LA CORRIDA.          *
001100* ARCHIVOS    : PAGOEN  - MAESTRO DE PAGOS        (ENTRADA)      *
001200*             : PAYMOV  - TRANSACCIONES DE PAGO   (ENTRADA)      *
001300*             : ARRVTO  - CONTRATOS POR VENCER, YA ORDENADOS     *
001400*             :           (ENTRADA, GENERADO POR ARRN0100)       *
001500*             : PROPSA  - MAESTRO PROPIEDADES ACTUALIZADO        *
001600*             :           (ENTRADA, SOLO LECTURA, PARA CONTEOS)  *
001700*             : INQOSA  - MAESTRO INQUILINOS ACTUALIZADO         *
001800*             :           (ENTRADA, SOLO LECTURA, PARA CONTEOS)  *
001900*             : CONTSA  - MAESTRO CONTRATOS ACTUALIZADO          *
002000*             :           (ENTRADA, SOLO LECTURA, PARA CONTEOS)  *
002100*             : PAGOSA  - MAESTRO DE PAGOS        (SALIDA)       *
002200*             : ARRRCH  - BITACORA DE RECHAZOS    (SALIDA, EXTEND)
002300*             : ARRLST  - REPORTE RESUMEN DE LA CORRIDA (SALIDA) *
002400* PROGRAMA(S) : LLAMA A ARRFCHA (DIFERENCIA DE FECHAS)           *
002500*-----------------------------------------------------------------
002600*                    R E G I S T R O   D E   C A M B I O S
002700*-----------------------------------------------------------------
002800*  05/09/1993 PEDR TICKET 101140  CREACION, SEGUNDO PASO DEL
002900*             CICLO DE ARRENDAMIENTOS, SE DESPRENDE DE MIGRACFS
003000*             PARA LA PARTE DE REPORTEO
003100*  14/01/1994 PEDR TICKET 100688  SE AGREGA EL MAESTRO DE PAGOS
003200*             Y LA DERIVACION DE ESTADO PENDIENTE/ATRASADO
003300*  30/06/1996 JMRZ TICKET 101910  SE AGREGA EL TABLERO DE
003400*             ESTADISTICAS (INGRESOS, MOROSOS, RENTAS PENDIENTES)
003500*             AL PIE DEL REPORTE, ANTES SOLO SE LISTABAN LOS
003600*             PAGOS ATRASADOS
003700*  19/11/1998 JMRZ TICKET 199811  REVISION Y2K.  FECHAS A 8
003800*             POSICIONES EN TODOS LOS MAESTROS
003900*  20/11/1998 JMRZ TICKET 199811  PRUEBAS DE CICLO COMPLETO CON
004000*             FECHAS DE PROCESO EN EL ANO 2000, SIN INCIDENCIAS
004100*  09/09/2003 EEDR TICKET 200398  LA DERIVACION DE ATRASO YA NO
004200*             SE HACE CON RESTAS DE FECHA AAAAMMDD, SE LLAMA A
004300*             LA SUBRUTINA ARRFCHA
004400*  03/06/2004 EEDR TICKET 200461  SE AGREGA EL PARM DE FECHA DE
004500*             PROCESO (ARPARM), ANTES SE USABA FECHA DEL SISTEMA
004600*  15/08/2007 RHLM TICKET 200795  SE AGREGA LA VARIACION DE
004700*             INGRESOS CONTRA EL MES ANTERIOR AL TABLERO
004800*  02/02/2010 EEDR TICKET 201022  EL RENGLON DE MOROSOS AHORA
004900*             CUENTA INQUILINOS DISTINTOS, ANTES CONTABA PAGOS
005000*             ATRASADOS Y DUPLICABA AL INQUILINO CON VARIOS MESES
005100*  11/04/2013 EEDR TICKET 201304  LA ALTA DE PAGO (PAYMOV-ACCION     201304
005110*             N) NO VALIDABA EL MONTO, SE ACEPTABAN ALTAS EN CERO     201304
005120*             O NEGATIVAS.  SE AGREGA LA VALIDACION EN 310 ANTES      201304
005130*             DE ACEPTAR EL RENGLON                                  201304
005140*  28/08/2016 RHLM TICKET 201608  EL CALCULO DE LA VARIACION DE      201608
005150*             INGRESOS (D2) REDONDEABA EN UN SOLO COMPUTE Y          201608
005160*             ARRASTRABA ERROR DE TRUNCAMIENTO CONTRA EL REPORTE     201608
005170*             MANUAL DE CONTABILIDAD; SE PARTE EN DOS COMPUTE        201608
005180*             (RAZON CON 4 DECIMALES, LUEGO *100 REDONDEADO)         201608
005190*  25/09/2021 RHLM TICKET 202109  ESTANDAR DE PROGRAMACION: SE       202109
005200*             ELIMINAN LOS PERFORM ... END-PERFORM EN LINEA, TODO    202109
005210*             BARRIDO DE TABLA O ARCHIVO QUEDA EN PARRAFO APARTE,    202109
005220*             IGUAL QUE EN CIERRES1 (MORAS1)                         202109
005300*****************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.                     ARRN0200.
005600 AUTHOR.                         ERICK RAMIREZ.
005700 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005800 DATE-WRITTEN.                   05/09/1993.
005900 DATE-COMPILED.
006000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.                IBM-370.
006400 OBJECT-COMPUTER.                IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS CLASE-NUMERICA IS '0' THRU '9'
006800     SWITCH-1 IS UPSI-0 ON STATUS IS MODO-REPROCESO
006900                        OFF STATUS IS MODO-NORMAL.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PAGOEN   ASSIGN TO PAGOEN
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS FS-PAGOEN FSE-PAGOEN.
007500     SELECT PAYMOV   ASSIGN TO PAYMOV
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS FS-PAYMOV FSE-PAYMOV.
007800     SELECT ARRVTO   ASSIGN TO ARRVTO
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS FS-ARRVTO FSE-ARRVTO.
008100     SELECT PROPSA   ASSIGN TO PROPSA
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-PROPSA FSE-PROPSA.
008400     SELECT INQOSA   ASSIGN TO INQOSA
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-INQOSA FSE-INQOSA.
008700     SELECT CONTSA   ASSIGN TO CONTSA
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS FS-CONTSA FSE-CONTSA.
009000     SELECT PARMEN   ASSIGN TO PARMEN
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS FS-PARMEN FSE-PARMEN.
009300     SELECT PAGOSA   ASSIGN TO PAGOSA
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS FS-PAGOSA FSE-PAGOSA.
009600     SELECT ARRRCH   ASSIGN TO ARRRCH
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS FS-ARRRCH FSE-ARRRCH.
009900     SELECT ARRLST   ASSIGN TO ARRLST
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS IS FS-ARRLST FSE-ARRLST.
010200     SELECT WORKATR  ASSIGN TO SORTWK1.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  PAGOEN
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY ARPAGO.
010900*****************************************************************
011000*  PAYMOV - TRANSACCION DE PAGOS.  PAYMOV-ACCION N = ALTA DE     *
011100*  RENTA DEL MES, PAYMOV-ACCION R = REGISTRO DE PAGO RECIBIDO.   *
011200*****************************************************************
011300 FD  PAYMOV
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 01  PAYMOV-REGISTRO.
011700     05  PAYMOV-ACCION           PIC X(01).
011800         88  PAYMOV-ES-ALTA               VALUE 'N'.
011900         88  PAYMOV-ES-REGISTRO           VALUE 'R'.
012000     05  PAYMOV-ID               PIC 9(08).
012100     05  PAYMOV-INQ-ID           PIC 9(08).
012200     05  PAYMOV-PROP-ID          PIC 9(08).
012300     05  PAYMOV-MONTO            PIC S9(8)V9(2).
012400     05  PAYMOV-ESTADO           PIC X(12).
012500     05  PAYMOV-FECHA-VENC       PIC 9(08).
012600     05  PAYMOV-FECHA-PAGO       PIC 9(08).
012700     05  FILLER                  PIC X(06).
012800 FD  ARRVTO
012900     LABEL RECORDS ARE STANDARD
013000     RECORDING MODE IS F.
013100     COPY ARRVTO.
013200 FD  PROPSA
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F.
013500     COPY ARPROP.
013600 FD  INQOSA
013700     LABEL RECORDS ARE STANDARD
013800     RECORDING MODE IS F.
013900     COPY ARINQO.
014000 FD  CONTSA
014100     LABEL RECORDS ARE STANDARD
014200     RECORDING MODE IS F.
014300     COPY ARCONT.
014400 FD  PARMEN
014500     LABEL RECORDS ARE STANDARD
014600     RECORDING MODE IS F.
014700     COPY ARPARM.
014800 FD  PAGOSA
014900     LABEL RECORDS ARE STANDARD
015000     RECORDING MODE IS F.
015100 01  PAGOSA-REGISTRO              PIC X(68).
015200 FD  ARRRCH
015300     LABEL RECORDS ARE STANDARD
015400     RECORDING MODE IS F.
015500 01  LIN-RCH                      PIC X(132).
015600 FD  ARRLST
015700     LABEL RECORDS ARE STANDARD
015800     RECORDING MODE IS F.
015900 01  LIN-LST                      PIC X(132).
016000 SD  WORKATR.
016100 01  ATR-ORD-REGISTRO.
016200     05  ATR-ORD-FECHA-VENC       PIC 9(08).
016300     05  ATR-ORD-PAG-ID           PIC 9(08).
016400     05  ATR-ORD-INQ-ID           PIC 9(08).
016500     05  ATR-ORD-PROP-ID          PIC 9(08).
016600     05  ATR-ORD-MONTO            PIC S9(8)V9(2).
016700     05  ATR-ORD-DIAS-ATRASO      PIC 9(04).
016800     05  FILLER                   PIC X(04).
016900 WORKING-STORAGE SECTION.
017000*****************************************************************
017100*              E S T A D O S   D E   A R C H I V O               *
017200*****************************************************************
017300 01  WKS-ESTADOS-ARCHIVO.
017400     05  FS-PAGOEN                PIC 9(02)      VALUE ZERO.
017500     05  FSE-PAGOEN.
017600         10  FSE-RETURN-PAGOEN    PIC S9(4) COMP-5.
017700         10  FSE-FUNCTION-PAGOEN  PIC S9(4) COMP-5.
017800         10  FSE-FEEDBACK-PAGOEN  PIC S9(4) COMP-5.
017900     05  FS-PAYMOV                PIC 9(02)      VALUE ZERO.
018000     05  FSE-PAYMOV.
018100         10  FSE-RETURN-PAYMOV    PIC S9(4) COMP-5.
018200         10  FSE-FUNCTION-PAYMOV  PIC S9(4) COMP-5.
018300         10  FSE-FEEDBACK-PAYMOV  PIC S9(4) COMP-5.
018400     05  FS-ARRVTO                PIC 9(02)      VALUE ZERO.
018500     05  FSE-ARRVTO.
018600         10  FSE-RETURN-ARRVTO    PIC S9(4) COMP-5.
018700         10  FSE-FUNCTION-ARRVTO  PIC S9(4) COMP-5.
018800         10  FSE-FEEDBACK-ARRVTO  PIC S9(4) COMP-5.
018900     05  FS-PROPSA                PIC 9(02)      VALUE ZERO.
019000     05  FSE-PROPSA.
019100         10  FSE-RETURN-PROPSA    PIC S9(4) COMP-5.
019200         10  FSE-FUNCTION-PROPSA  PIC S9(4) COMP-5.
019300         10  FSE-FEEDBACK-PROPSA  PIC S9(4) COMP-5.
019400     05  FS-INQOSA                PIC 9(02)      VALUE ZERO.
019500     05  FSE-INQOSA.
019600         10  FSE-RETURN-INQOSA    PIC S9(4) COMP-5.
019700         10  FSE-FUNCTION-INQOSA  PIC S9(4) COMP-5.
019800         10  FSE-FEEDBACK-INQOSA  PIC S9(4) COMP-5.
019900     05  FS-CONTSA                PIC 9(02)      VALUE ZERO.
020000     05  FSE-CONTSA.
020100         10  FSE-RETURN-CONTSA    PIC S9(4) COMP-5.
020200         10  FSE-FUNCTION-CONTSA  PIC S9(4) COMP-5.
020300         10  FSE-FEEDBACK-CONTSA  PIC S9(4) COMP-5.
020400     05  FS-PARMEN                PIC 9(02)      VALUE ZERO.
020500     05  FSE-PARMEN.
020600         10  FSE-RETURN-PARMEN    PIC S9(4) COMP-5.
020700         10  FSE-FUNCTION-PARMEN  PIC S9(4) COMP-5.
020800         10  FSE-FEEDBACK-PARMEN  PIC S9(4) COMP-5.
020900     05  FS-PAGOSA                PIC 9(02)      VALUE ZERO.
021000     05  FSE-PAGOSA.
021100         10  FSE-RETURN-PAGOSA    PIC S9(4) COMP-5.
021200         10  FSE-FUNCTION-PAGOSA  PIC S9(4) COMP-5.
021300         10  FSE-FEEDBACK-PAGOSA  PIC S9(4) COMP-5.
021400     05  FS-ARRRCH                PIC 9(02)      VALUE ZERO.
021500     05  FSE-ARRRCH.
021600         10  FSE-RETURN-ARRRCH    PIC S9(4) COMP-5.
021700         10  FSE-FUNCTION-ARRRCH  PIC S9(4) COMP-5.
021800         10  FSE-FEEDBACK-ARRRCH  PIC S9(4) COMP-5.
021900     05  FS-ARRLST                PIC 9(02)      VALUE ZERO.
022000     05  FSE-ARRLST.
022100         10  FSE-RETURN-ARRLST    PIC S9(4) COMP-5.
022200         10  FSE-FUNCTION-ARRLST  PIC S9(4) COMP-5.
022300         10  FSE-FEEDBACK-ARRLST  PIC S9(4) COMP-5.
022400     05  FILLER                   PIC X(10)      VALUE SPACES.
022500*****************************************************************
022600*              S W I T C H E S   D E   F I N   D E   A R C H I V O
022700*****************************************************************
022800 01  WKS-SWITCHES.
022900     05  WKS-SW-PAGOEN            PIC X(01)      VALUE 'N'.
023000         88  FIN-PAGOEN                   VALUE 'S'.
023100     05  WKS-SW-PAYMOV            PIC X(01)      VALUE 'N'.
023200         88  FIN-PAYMOV                   VALUE 'S'.
023300     05  WKS-SW-PROPSA            PIC X(01)      VALUE 'N'.
023400         88  FIN-PROPSA                   VALUE 'S'.
023500     05  WKS-SW-INQOSA            PIC X(01)      VALUE 'N'.
023600         88  FIN-INQOSA                   VALUE 'S'.
023700     05  WKS-SW-CONTSA            PIC X(01)      VALUE 'N'.
023800         88  FIN-CONTSA                   VALUE 'S'.
023900     05  WKS-SW-ARRVTO            PIC X(01)      VALUE 'N'.
024000         88  FIN-ARRVTO                   VALUE 'S'.
024100     05  WKS-SW-WORKATR           PIC X(01)      VALUE 'N'.
024200         88  FIN-WORKATR                  VALUE 'S'.
024300*****************************************************************
024400*              C A M P O S   D E   T R A B A J O                 *
024500*****************************************************************
024600 01  WKS-CAMPOS-DE-TRABAJO.
024700     05  WKS-PROGRAMA             PIC X(08) VALUE 'ARRN0200'.
024800     05  WKS-FECHA-PROCESO        PIC 9(08)      VALUE ZERO.
024900     05  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
025000         10  WKS-FP-AAAA          PIC 9(04).
025100         10  WKS-FP-MM            PIC 9(02).
025200         10  WKS-FP-DD            PIC 9(02).
025300     05  WKS-MES-ANTERIOR         PIC 9(02)      COMP VALUE ZERO.
025400     05  WKS-ANO-ANTERIOR         PIC 9(04)      COMP VALUE ZERO.
025500     05  WKS-I                    PIC 9(06)      COMP VALUE ZERO.
025600     05  WKS-J                    PIC 9(06)      COMP VALUE ZERO.
025700     05  WKS-LECTURAS-PAGOEN      PIC 9(06)      COMP VALUE ZERO.
025800     05  WKS-LECTURAS-PAYMOV      PIC 9(06)      COMP VALUE ZERO.
025900     05  WKS-LECTURAS-PROPSA      PIC 9(06)      COMP VALUE ZERO.
026000     05  WKS-LECTURAS-INQOSA      PIC 9(06)      COMP VALUE ZERO.
026100     05  WKS-LECTURAS-CONTSA      PIC 9(06)      COMP VALUE ZERO.
026200     05  WKS-ALTAS-PAGO           PIC 9(06)      COMP VALUE ZERO.
026300     05  WKS-REGISTROS-PAGO       PIC 9(06)      COMP VALUE ZERO.
026400     05  WKS-RECHAZOS-PAGO        PIC 9(06)      COMP VALUE ZERO.
026500     05  WKS-NUM-PAGINA           PIC 9(04)      COMP VALUE 1.
026600     05  WKS-LINEAS-EN-PAGINA     PIC 9(04)      COMP VALUE ZERO.
026700     05  WKS-SW-PROPIEDAD-OK      PIC X(01)      VALUE 'N'.
026800         88  PROPIEDAD-ENCONTRADA         VALUE 'S'.
026900     05  WKS-SW-INQUILINO-OK      PIC X(01)      VALUE 'N'.
027000         88  INQUILINO-ENCONTRADA         VALUE 'S'.
027100     05  WKS-SW-PAGO-OK           PIC X(01)      VALUE 'N'.
027200         88  PAGO-ENCONTRADO               VALUE 'S'.
027300     05  WKS-SW-MONTO-OK          PIC X(01)      VALUE 'N'.           201304
027400         88  MONTO-VALIDO                  VALUE 'S'.                 201304
027500     05  WKS-MOTIVO-RECHAZO       PIC X(40)      VALUE SPACES.
027600     05  FILLER                   PIC X(10)      VALUE SPACES.
027700*****************************************************************
027800*         P A R A M E T R O S   D E   C A L L   A   A R R F C H A
027900*****************************************************************
028000 01  WKS-PARM-ARRFCHA.
028100     05  WKS-PARM-FECHA-A         PIC 9(08)      VALUE ZERO.
028200     05  WKS-PARM-FECHA-B         PIC 9(08)      VALUE ZERO.
028300     05  WKS-PARM-DIFERENCIA      PIC S9(07)     COMP VALUE ZERO.
028400     05  FILLER                   PIC X(04)      VALUE SPACES.
028500*****************************************************************
028600*              T A B L E R O   D E   E S T A D I S T I C A S     *
028700*****************************************************************
028800 01  WKS-ESTADISTICAS.
028900     05  ST-INGRESOS-MES          PIC S9(8)V9(2) VALUE ZERO.
029000     05  ST-INGRESOS-MES-ANT      PIC S9(8)V9(2) VALUE ZERO.
029100     05  ST-INGRESOS-VARIACION    PIC S9(4)V9(1) VALUE ZERO.
029150     05  WKS-VARIACION-RATIO      PIC S9(2)V9(4) VALUE ZERO.           201608
029200     05  ST-PENDIENTES            PIC S9(8)V9(2) VALUE ZERO.
029300     05  ST-ATRASADOS             PIC S9(8)V9(2) VALUE ZERO.
029400     05  ST-RENTAS-PENDIENTES     PIC S9(8)V9(2) VALUE ZERO.
029500     05  ST-TOTAL-PROPIEDADES     PIC 9(06)      COMP VALUE ZERO.
029600     05  ST-INQUILINOS-ACTIVOS    PIC 9(06)      COMP VALUE ZERO.
029700     05  ST-MOROSOS               PIC 9(06)      COMP VALUE ZERO.
029800     05  WKS-CTA-SIN-FIRMAR       PIC 9(06)      COMP VALUE ZERO.
029900     05  WKS-CTA-ACTIVO           PIC 9(06)      COMP VALUE ZERO.
030000     05  WKS-CTA-POR-VENCER       PIC 9(06)      COMP VALUE ZERO.
030100     05  WKS-CTA-FINALIZADO       PIC 9(06)      COMP VALUE ZERO.
030200     05  WKS-CTA-TOTAL-CONTR      PIC 9(06)      COMP VALUE ZERO.
030300     05  WKS-CTA-VENCEN           PIC 9(06)      COMP VALUE ZERO.
030400     05  FILLER                   PIC X(08)      VALUE SPACES.
030500*****************************************************************
030600*         R E N G L O N   D E   B I T A C O R A   R E C H A Z O S
030700*****************************************************************
030800 01  WKS-LINEA-RECHAZO.
030900     05  LIN-RCH-FECHA            PIC 9(08)      VALUE ZERO.
031000     05  FILLER                   PIC X(01)      VALUE SPACE.
031100     05  LIN-RCH-PROGRAMA         PIC X(08)      VALUE SPACES.
031200     05  FILLER                   PIC X(01)      VALUE SPACE.
031300     05  LIN-RCH-TIPO             PIC X(12)      VALUE SPACES.
031400     05  FILLER                   PIC X(01)      VALUE SPACE.
031500     05  LIN-RCH-LLAVE            PIC X(20)      VALUE SPACES.
031600     05  FILLER                   PIC X(01)      VALUE SPACE.
031700     05  LIN-RCH-MOTIVO           PIC X(40)      VALUE SPACES.
031800     05  FILLER                   PIC X(40)      VALUE SPACES.
031900 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
032000     05  LIN-RCH-TODO             PIC X(132).
032100*****************************************************************
032200*  WKS-TABLA-PROPIEDADES / WKS-TABLA-INQUILINOS: SE CARGAN DE    *
032300*  PROPSA/INQOSA (MAESTROS YA ACTUALIZADOS POR ARRN0100) PARA    *
032400*  VALIDAR REFERENCIAS DE LAS ALTAS DE PAGO.                     *
032500*****************************************************************
032600 01  WKS-TABLA-PROPIEDADES.
032700     05  PRT-TOTAL                PIC 9(06)      COMP VALUE ZERO.
032800     05  PRT-TABLA OCCURS 1 TO 3000 TIMES
032900                   DEPENDING ON PRT-TOTAL
033000                   ASCENDING KEY IS PRT-ID
033100                   INDEXED BY PRT-IDX.
033200         10  PRT-ID               PIC 9(08).
033300         10  FILLER               PIC X(04).
033400 01  WKS-TABLA-INQUILINOS.
033500     05  IQT-TOTAL                PIC 9(06)      COMP VALUE ZERO.
033600     05  IQT-TABLA OCCURS 1 TO 6000 TIMES
033700                   DEPENDING ON IQT-TOTAL
033800                   ASCENDING KEY IS IQT-ID
033900                   INDEXED BY IQT-IDX.
034000         10  IQT-ID               PIC 9(08).
034100         10  IQT-ESTADO           PIC X(12).
034200             88  IQT-CON-ACTIVO           VALUE 'activo      '.
034300         10  FILLER               PIC X(04).
034400*****************************************************************
034500*  WKS-TABLA-PAGOS: IMAGEN COMPLETA DEL MAESTRO DE PAGOS EN      *
034600*  MEMORIA.  SE LE APLICAN LAS ALTAS Y LOS REGISTROS DE PAGO DE  *
034700*  PAYMOV ANTES DE REGRABAR PAGOSA.                              *
034800*****************************************************************
034900 01  WKS-TABLA-PAGOS.
035000     05  PGT-TOTAL                PIC 9(06)      COMP VALUE ZERO.
035100     05  PGT-TABLA OCCURS 1 TO 6000 TIMES
035200                   DEPENDING ON PGT-TOTAL
035300                   INDEXED BY PGT-IDX.
035400         10  PGT-ID               PIC 9(08).
035500         10  PGT-INQ-ID           PIC 9(08).
035600         10  PGT-PROP-ID          PIC 9(08).
035700         10  PGT-MONTO            PIC S9(8)V9(2).
035800         10  PGT-ESTADO           PIC X(12).
035900             88  PGT-PAGADO               VALUE 'pagado      '.
036000             88  PGT-PENDIENTE            VALUE 'pendiente   '.
036100             88  PGT-ATRASADO             VALUE 'atrasado    '.
036200         10  PGT-FECHAS.
036300             15  PGT-FECHA-VENC   PIC 9(08).
036400             15  PGT-FECHA-PAGO   PIC 9(08).
036500         10  PGT-FECHAS-R REDEFINES PGT-FECHAS.
036600             15  PGT-VENC-AAAAMMDD.
036700                 20  PGT-VENC-AAAA PIC 9(04).
036800                 20  PGT-VENC-MM   PIC 9(02).
036900                 20  PGT-VENC-DD   PIC 9(02).
037000             15  PGT-PAGO-AAAAMMDD.
037100                 20  PGT-PAGO-AAAA PIC 9(04).
037200                 20  PGT-PAGO-MM   PIC 9(02).
037300                 20  PGT-PAGO-DD   PIC 9(02).
037400         10  FILLER               PIC X(06).
037500*****************************************************************
037600*  WKS-TABLA-MOROSOS: LLAVES DE INQUILINO YA CONTADAS EN EL      *
037700*  RENGLON DE MOROSOS, PARA NO DUPLICAR AL INQUILINO CON VARIOS  *
037800*  PAGOS ATRASADOS (TICKET 201022).                              *
037900*****************************************************************
038000 01  WKS-TABLA-MOROSOS.
038100     05  MOR-TOTAL                PIC 9(06)      COMP VALUE ZERO.
038200     05  MOR-TABLA OCCURS 1 TO 6000 TIMES
038300                   DEPENDING ON MOR-TOTAL
038400                   INDEXED BY MOR-IDX.
038500         10  MOR-INQ-ID           PIC 9(08).
038600         10  FILLER               PIC X(04).
038700*****************************************************************
038800*  WKS-TABLA-ATRASADOS: RESULTADO DEL SORT DE PAGOS ATRASADOS,   *
038900*  YA ORDENADO POR FECHA DE VENCIMIENTO, PARA LA SECCION DE      *
039000*  PAGOS ATRASADOS DEL REPORTE RESUMEN.                          *
039100*****************************************************************
039200 01  WKS-TABLA-ATRASADOS.
039300     05  ATR-TOTAL                PIC 9(06)      COMP VALUE ZERO.
039400     05  ATR-TABLA OCCURS 1 TO 6000 TIMES
039500                   DEPENDING ON ATR-TOTAL
039600                   INDEXED BY ATR-IDX.
039700         10  ATR-FECHA-VENC       PIC 9(08).
039800         10  ATR-PAG-ID           PIC 9(08).
039900         10  ATR-INQ-ID           PIC 9(08).
040000         10  ATR-PROP-ID          PIC 9(08).
040100         10  ATR-MONTO            PIC S9(8)V9(2).
040200         10  ATR-DIAS-ATRASO      PIC 9(04)      COMP.
040300         10  FILLER               PIC X(02).
040400*****************************************************************
040500*         R E N G L O N E S   D E L   R E P O R T E   R E S U M E
040600*****************************************************************
040700 01  WKS-ENC-1.
040800     05  FILLER                   PIC X(40) VALUE
040900         'REPORTE DE ARRENDAMIENTO DE PROPIEDADES'.
041000     05  FILLER                   PIC X(10) VALUE SPACES.
041100     05  ENC1-LIT-FECHA           PIC X(08) VALUE 'FECHA: '.
041200     05  ENC1-FECHA               PIC 9(08) VALUE ZERO.
041300     05  FILLER                   PIC X(10) VALUE SPACES.
041400     05  ENC1-LIT-PAG             PIC X(08) VALUE 'PAGINA '.
041500     05  ENC1-PAGINA              PIC ZZZ9  VALUE ZERO.
041600     05  FILLER                   PIC X(44) VALUE SPACES.
041700 01  WKS-LINEA-TITULO.
041800     05  TIT-TEXTO                PIC X(50) VALUE SPACES.
041900     05  FILLER                   PIC X(82) VALUE SPACES.
042000 01  WKS-LINEA-ESTAD.
042100     05  EST-ETIQUETA             PIC X(30) VALUE SPACES.
042200     05  FILLER                   PIC X(04) VALUE SPACES.
042300     05  EST-VALOR                PIC Z,ZZZ,ZZZ,ZZ9.99-.
042400     05  FILLER                   PIC X(81) VALUE SPACES.
042500 01  WKS-LINEA-ESTAD-PCT REDEFINES WKS-LINEA-ESTAD.
042600     05  FILLER                   PIC X(34).
042700     05  ESTP-VALOR               PIC ZZZ9.9-.
042800     05  FILLER                   PIC X(91).
042900 01  WKS-LINEA-ESTAD-CNT REDEFINES WKS-LINEA-ESTAD.
043000     05  FILLER                   PIC X(34).
043100     05  ESTC-VALOR               PIC ZZZ,ZZ9.
043200     05  FILLER                   PIC X(91).
043300 01  WKS-LINEA-VENCE.
043400     05  VEN-CON-ID               PIC ZZZZZZZ9.
043500     05  FILLER                   PIC X(02) VALUE SPACES.
043600     05  VEN-INQ-ID               PIC ZZZZZZZ9.
043700     05  FILLER                   PIC X(02) VALUE SPACES.
043800     05  VEN-PROP-ID              PIC ZZZZZZZ9.
043900     05  FILLER                   PIC X(02) VALUE SPACES.
044000     05  VEN-FECHA-FIN            PIC 9(08).
044100     05  FILLER                   PIC X(02) VALUE SPACES.
044200     05  VEN-DIAS-REST            PIC ZZZ9.
044300     05  FILLER                   PIC X(88) VALUE SPACES.
044400 01  WKS-LINEA-ATRASO.
044500     05  ATL-PAG-ID               PIC ZZZZZZZ9.
044600     05  FILLER                   PIC X(02) VALUE SPACES.
044700     05  ATL-INQ-ID               PIC ZZZZZZZ9.
044800     05  FILLER                   PIC X(02) VALUE SPACES.
044900     05  ATL-PROP-ID              PIC ZZZZZZZ9.
045000     05  FILLER                   PIC X(02) VALUE SPACES.
045100     05  ATL-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99-.
045200     05  FILLER                   PIC X(02) VALUE SPACES.
045300     05  ATL-FECHA-VENC           PIC 9(08).
045400     05  FILLER                   PIC X(02) VALUE SPACES.
045500     05  ATL-DIAS-ATRASO          PIC ZZZ9.
045600     05  FILLER                   PIC X(69) VALUE SPACES.
045700 01  WKS-LINEA-CONTROL.
045800     05  CTL-ESTADO               PIC X(12) VALUE SPACES.
045900     05  FILLER                   PIC X(04) VALUE SPACES.
046000     05  CTL-CANTIDAD             PIC ZZZ,ZZ9.
046100     05  FILLER                   PIC X(109) VALUE SPACES.
046200 01  WKS-LINEA-TRAILER.
046300     05  TRL-ETIQUETA             PIC X(40) VALUE SPACES.
046400     05  TRL-CANTIDAD             PIC ZZZ,ZZ9.
046500     05  FILLER                   PIC X(85) VALUE SPACES.
046600 01  WKS-LINEA-TRAILER-MTO REDEFINES WKS-LINEA-TRAILER.
046700     05  FILLER                   PIC X(40).
046800     05  FILLER                   PIC X(07).
046900     05  TRLM-LIT                 PIC X(08).
047000     05  TRLM-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
047100     05  FILLER                   PIC X(60).
047200 PROCEDURE DIVISION.
047300*****************************************************************
047400 000-PRINCIPAL SECTION.
047500     PERFORM 050-INICIO
047600     PERFORM 100-PROCESA-PAGOS
047700     PERFORM 300-ALTA-PAGOS
047800     PERFORM 500-CALCULA-ESTADISTICAS
047900     PERFORM 600-GRABA-PAGOSA
048000     PERFORM 700-CUENTA-CONTRATOS
048100     PERFORM 750-CALCULA-VARIACION
048200     PERFORM 800-IMPRIME-REPORTE
048300     PERFORM 900-TERMINA
048400     STOP RUN.
048500 000-PRINCIPAL-E. EXIT.
048600*****************************************************************
048700*  050-INICIO: ABRE ARCHIVOS, LEE EL PARM DE FECHA DE PROCESO Y  *
048800*  CARGA LAS TABLAS DE PROPIEDADES E INQUILINOS DESDE LOS        *
048900*  MAESTROS YA ACTUALIZADOS POR ARRN0100 (PROPSA/INQOSA).        *
049000*****************************************************************
049100 050-INICIO SECTION.
049200     PERFORM 060-ABRE-ARCHIVOS
049300     READ PARMEN
049400         AT END MOVE 16 TO RETURN-CODE
049500                DISPLAY 'ARRN0200 - NO HAY PARM DE FECHA PROCESO'
049600                STOP RUN
049700     END-READ
049800     MOVE PARM-FECHA-PROCESO  TO WKS-FECHA-PROCESO
049900     IF WKS-FP-MM = 01
050000        MOVE 12                  TO WKS-MES-ANTERIOR
050100        COMPUTE WKS-ANO-ANTERIOR = WKS-FP-AAAA - 1
050200     ELSE
050300        COMPUTE WKS-MES-ANTERIOR = WKS-FP-MM - 1
050400        MOVE WKS-FP-AAAA         TO WKS-ANO-ANTERIOR
050500     END-IF
050600     PERFORM 070-CARGA-PROPIEDADES UNTIL FIN-PROPSA
050700     PERFORM 080-CARGA-INQUILINOS UNTIL FIN-INQOSA
050800     MOVE PRT-TOTAL            TO ST-TOTAL-PROPIEDADES.
050900 050-INICIO-E. EXIT.
051000*****************************************************************
051100 060-ABRE-ARCHIVOS SECTION.
051200     OPEN INPUT  PAGOEN
051300     IF FS-PAGOEN NOT = '00'
051400        PERFORM 990-ERROR-ARCHIVO
051500     END-IF
051600     OPEN INPUT  PAYMOV
051700     IF FS-PAYMOV NOT = '00'
051800        PERFORM 990-ERROR-ARCHIVO
051900     END-IF
052000     OPEN INPUT  ARRVTO
052100     IF FS-ARRVTO NOT = '00'
052200        PERFORM 990-ERROR-ARCHIVO
052300     END-IF
052400     OPEN INPUT  PROPSA
052500     IF FS-PROPSA NOT = '00'
052600        PERFORM 990-ERROR-ARCHIVO
052700     END-IF
052800     OPEN INPUT  INQOSA
052900     IF FS-INQOSA NOT = '00'
053000        PERFORM 990-ERROR-ARCHIVO
053100     END-IF
053200     OPEN INPUT  CONTSA
053300     IF FS-CONTSA NOT = '00'
053400        PERFORM 990-ERROR-ARCHIVO
053500     END-IF
053600     OPEN INPUT  PARMEN
053700     IF FS-PARMEN NOT = '00'
053800        PERFORM 990-ERROR-ARCHIVO
053900     END-IF
054000     OPEN OUTPUT PAGOSA
054100     IF FS-PAGOSA NOT = '00'
054200        PERFORM 990-ERROR-ARCHIVO
054300     END-IF
054400     OPEN EXTEND ARRRCH
054500     IF FS-ARRRCH NOT = '00'
054600        PERFORM 990-ERROR-ARCHIVO
054700     END-IF
054800     OPEN OUTPUT ARRLST
054900     IF FS-ARRLST NOT = '00'
055000        PERFORM 990-ERROR-ARCHIVO
055100     END-IF.
055200 060-ABRE-ARCHIVOS-E. EXIT.
055300*****************************************************************
055400*  070/080: CARGAN LAS TABLAS DE PROPIEDADES E INQUILINOS SOLO   *
055500*  CON LA LLAVE (Y EL ESTADO DE CONTRATO DEL INQUILINO), PUES    *
055600*  AQUI SOLO SE USAN PARA VALIDAR REFERENCIAS Y PARA EL CONTEO   *
055700*  DE INQUILINOS ACTIVOS (D5).  ORQUESTAN EL BARRIDO DE SU       *    202109
055800*  ARCHIVO, UNA LECTURA POR VUELTA EN EL PARRAFO SIGUIENTE       *    202109
055900*  (TICKET 202109).                                              *    202109
056000*****************************************************************
056100 070-CARGA-PROPIEDADES SECTION.
056200     PERFORM 075-CARGA-UNA-PROPIEDAD UNTIL FIN-PROPSA.                202109
056300 070-CARGA-PROPIEDADES-E. EXIT.
056400*****************************************************************     202109
056500 075-CARGA-UNA-PROPIEDAD SECTION.                                     202109
056600     READ PROPSA                                                     202109
056700         AT END SET FIN-PROPSA TO TRUE                               202109
056800         NOT AT END                                                  202109
056900             ADD 1            TO PRT-TOTAL                           202109
057000             MOVE PROP-ID      TO PRT-ID (PRT-TOTAL)                 202109
057100             ADD 1            TO WKS-LECTURAS-PROPSA                 202109
057200     END-READ.                                                       202109
057300 075-CARGA-UNA-PROPIEDAD-E. EXIT.                                    202109
057400*****************************************************************
057500 080-CARGA-INQUILINOS SECTION.
057600     MOVE ZERO                TO ST-INQUILINOS-ACTIVOS
057700     PERFORM 085-CARGA-UN-INQUILINO UNTIL FIN-INQOSA.                 202109
057800 080-CARGA-INQUILINOS-E. EXIT.
057900*****************************************************************     202109
058000 085-CARGA-UN-INQUILINO SECTION.                                      202109
058100     READ INQOSA                                                     202109
058200         AT END SET FIN-INQOSA TO TRUE                               202109
058300         NOT AT END                                                  202109
058400             ADD 1                TO IQT-TOTAL                       202109
058500             MOVE INQ-ID            TO IQT-ID (IQT-TOTAL)            202109
058600             MOVE INQ-CONTRATO-ESTADO TO IQT-ESTADO (IQT-TOTAL)      202109
058700             IF IQT-CON-ACTIVO (IQT-TOTAL)                           202109
058800                ADD 1             TO ST-INQUILINOS-ACTIVOS           202109
058900             END-IF                                                  202109
059000             ADD 1                TO WKS-LECTURAS-INQOSA             202109
059100     END-READ.                                                       202109
059200 085-CARGA-UN-INQUILINO-E. EXIT.                                     202109
059300*****************************************************************
059400*  100-PROCESA-PAGOS: PASO 2, CARGA PAGOEN COMPLETO A MEMORIA    *
059500*  (WKS-TABLA-PAGOS) Y DERIVA EL ESTADO PENDIENTE/PAGADO/        *
059600*  ATRASADO DE CADA RENGLON (REGLAS P1-P3).  LA ACUMULACION DEL  *
059700*  TABLERO SE HACE HASTA 500, YA CON LAS TRANSACCIONES DE ALTA Y *
059800*  REGISTRO DE PAGO APLICADAS.  ORQUESTA EL BARRIDO EN 105       *    202109
059900*  (TICKET 202109).                                              *    202109
060000*****************************************************************
060100 100-PROCESA-PAGOS SECTION.
060200     PERFORM 105-PROCESA-UN-PAGO UNTIL FIN-PAGOEN.                   202109
060300 100-PROCESA-PAGOS-E. EXIT.
060400*****************************************************************     202109
060500 105-PROCESA-UN-PAGO SECTION.                                        202109
060600     READ PAGOEN                                                    202109
060700         AT END SET FIN-PAGOEN TO TRUE                              202109
060800         NOT AT END                                                 202109
060900             ADD 1                TO PGT-TOTAL                      202109
061000             MOVE PAG-REGISTRO     TO PGT-TABLA (PGT-TOTAL)         202109
061100             PERFORM 150-DERIVA-ESTADO-PAG                         202109
061200             ADD 1                TO WKS-LECTURAS-PAGOEN            202109
061300     END-READ.                                                     202109
061400 105-PROCESA-UN-PAGO-E. EXIT.                                      202109
061500*****************************************************************
061600*  150-DERIVA-ESTADO-PAG: REGLAS P1-P3 SOBRE EL RENGLON QUE      *
061700*  ACABA DE ENTRAR A LA TABLA (SUBINDICE PGT-TOTAL).             *
061800*****************************************************************
061900 150-DERIVA-ESTADO-PAG SECTION.
062000     IF PGT-FECHA-PAGO (PGT-TOTAL) NOT = ZERO
062100        MOVE 'pagado      '  TO PGT-ESTADO (PGT-TOTAL)
062200     ELSE
062300        IF PGT-FECHA-VENC (PGT-TOTAL) NOT = ZERO
062400       AND WKS-FECHA-PROCESO > PGT-FECHA-VENC (PGT-TOTAL)
062500           MOVE 'atrasado    ' TO PGT-ESTADO (PGT-TOTAL)
062600        END-IF
062700     END-IF.
062800 150-DERIVA-ESTADO-PAG-E. EXIT.
062900*****************************************************************
063000*  300-ALTA-PAGOS: PASO 5, APLICA LAS TRANSACCIONES DE PAYMOV.   *
063100*  PAYMOV-ACCION N = ALTA DE RENTA, R = REGISTRO DE PAGO.  EL    *
063200*  BARRIDO DE PAYMOV QUEDA EN 305 (TICKET 202109).               *    202109
063300*****************************************************************
063400 300-ALTA-PAGOS SECTION.
063500     PERFORM 305-ALTA-UNA-TRANSACCION UNTIL FIN-PAYMOV.               202109
063600 300-ALTA-PAGOS-E. EXIT.
063700*****************************************************************     202109
063800 305-ALTA-UNA-TRANSACCION SECTION.                                    202109
063900     READ PAYMOV                                                    202109
064000         AT END SET FIN-PAYMOV TO TRUE                              202109
064100         NOT AT END                                                 202109
064200             EVALUATE TRUE                                          202109
064300                 WHEN PAYMOV-ES-ALTA                                202109
064400                     PERFORM 310-VALIDA-PAGO-ALTA                   202109
064500                 WHEN PAYMOV-ES-REGISTRO                            202109
064600                     PERFORM 350-VALIDA-REGISTRO                    202109
064700                 WHEN OTHER                                         202109
064800                     MOVE 'CODIGO DE ACCION INVALIDO' TO            202109
064900                         WKS-MOTIVO-RECHAZO                         202109
065000                     PERFORM 390-RECHAZA-PAGO                       202109
065100             END-EVALUATE                                          202109
065200     END-READ.                                                     202109
065300 305-ALTA-UNA-TRANSACCION-E. EXIT.                                  202109
065400*****************************************************************
065500*  310-VALIDA-PAGO-ALTA: EL INQUILINO Y LA PROPIEDAD DE LA ALTA  *
065600*  DEBEN EXISTIR EN LOS MAESTROS YA ACTUALIZADOS, Y EL MONTO     *    201304
065700*  DEBE SER MAYOR A CERO (TICKET 201304, ANTES SE ACEPTABAN      *    201304
065800*  ALTAS EN CERO O NEGATIVAS).                                   *    201304
065900*****************************************************************
066000 310-VALIDA-PAGO-ALTA SECTION.
066100     MOVE 'N'                 TO WKS-SW-INQUILINO-OK
066200     MOVE 'N'                 TO WKS-SW-PROPIEDAD-OK
066300     MOVE 'N'                 TO WKS-SW-MONTO-OK                      201304
066400     SEARCH ALL IQT-TABLA
066500         AT END
066600             MOVE SPACES          TO WKS-MOTIVO-RECHAZO
066700             MOVE 'INQUILINO NO EXISTE' TO WKS-MOTIVO-RECHAZO
066800         WHEN IQT-ID (IQT-IDX) = PAYMOV-INQ-ID
066900             MOVE 'S'              TO WKS-SW-INQUILINO-OK
067000     END-SEARCH
067100     SEARCH ALL PRT-TABLA
067200         AT END
067300             MOVE 'PROPIEDAD NO EXISTE' TO WKS-MOTIVO-RECHAZO
067400         WHEN PRT-ID (PRT-IDX) = PAYMOV-PROP-ID
067500             MOVE 'S'              TO WKS-SW-PROPIEDAD-OK
067600     END-SEARCH
067700     IF PAYMOV-MONTO > ZERO                                          201304
067800        SET MONTO-VALIDO TO TRUE                                     201304
067900     ELSE                                                            201304
068000        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WKS-MOTIVO-RECHAZO      201304
068100     END-IF                                                          201304
068200     IF INQUILINO-ENCONTRADA AND PROPIEDAD-ENCONTRADA
068300                              AND MONTO-VALIDO                       201304
068400        PERFORM 320-ACEPTA-ALTA
068500     ELSE
068600        PERFORM 390-RECHAZA-PAGO
068700     END-IF.
068800 310-VALIDA-PAGO-ALTA-E. EXIT.
068900*****************************************************************
069000*  320-ACEPTA-ALTA: AGREGA EL NUEVO PAGO A LA TABLA EN MEMORIA   *
069100*  CON SU ESTADO INICIAL (PAGADO/ATRASADO/PENDIENTE).            *
069200*****************************************************************
069300 320-ACEPTA-ALTA SECTION.
069400     ADD 1                     TO PGT-TOTAL
069500     MOVE PAYMOV-ID            TO PGT-ID (PGT-TOTAL)
069600     MOVE PAYMOV-INQ-ID        TO PGT-INQ-ID (PGT-TOTAL)
069700     MOVE PAYMOV-PROP-ID       TO PGT-PROP-ID (PGT-TOTAL)
069800     MOVE PAYMOV-MONTO         TO PGT-MONTO (PGT-TOTAL)
069900     MOVE PAYMOV-FECHA-VENC    TO PGT-FECHA-VENC (PGT-TOTAL)
070000     MOVE PAYMOV-FECHA-PAGO    TO PGT-FECHA-PAGO (PGT-TOTAL)
070100     IF PGT-FECHA-PAGO (PGT-TOTAL) NOT = ZERO
070200        MOVE 'pagado      '   TO PGT-ESTADO (PGT-TOTAL)
070300     ELSE
070400        IF PGT-FECHA-VENC (PGT-TOTAL) NOT = ZERO
070500       AND WKS-FECHA-PROCESO > PGT-FECHA-VENC (PGT-TOTAL)
070600           MOVE 'atrasado    ' TO PGT-ESTADO (PGT-TOTAL)
070700        ELSE
070800           MOVE 'pendiente   ' TO PGT-ESTADO (PGT-TOTAL)
070900        END-IF
071000     END-IF
071100     ADD 1                     TO WKS-ALTAS-PAGO.
071200 320-ACEPTA-ALTA-E. EXIT.
071300*****************************************************************
071400*  350-VALIDA-REGISTRO: BUSQUEDA LINEAL DEL PAGO A REGISTRAR, EL *
071500*  MAESTRO DE PAGOS NO VIENE ORDENADO POR LLAVE.  BARRIDO EN     *    202109
071600*  355-BUSCA-PAGO (TICKET 202109).                               *    202109
071700*****************************************************************
071800 350-VALIDA-REGISTRO SECTION.
071900     MOVE 'N'                 TO WKS-SW-PAGO-OK
072000     PERFORM 355-BUSCA-PAGO VARYING WKS-I FROM 1 BY 1                 202109
072100             UNTIL WKS-I > PGT-TOTAL OR PAGO-ENCONTRADO
072200     IF PAGO-ENCONTRADO
072300        PERFORM 360-APLICA-REGISTRO
072400     ELSE
072500        MOVE 'PAGO NO EXISTE'  TO WKS-MOTIVO-RECHAZO
072600        PERFORM 390-RECHAZA-PAGO
072700     END-IF.
072800 350-VALIDA-REGISTRO-E. EXIT.
072900*****************************************************************     202109
073000 355-BUSCA-PAGO SECTION.                                              202109
073100     IF PGT-ID (WKS-I) = PAYMOV-ID                                   202109
073200        MOVE 'S'              TO WKS-SW-PAGO-OK                      202109
073300     END-IF.                                                         202109
073400 355-BUSCA-PAGO-E. EXIT.                                             202109
073500*****************************************************************
073600*  360-APLICA-REGISTRO: WKS-I QUEDA POSICIONADO EN LA ENTRADA    *
073700*  DEL PAGO POR 355.  SE ESTAMPA LA FECHA DE PAGO Y SE FUERZA    *
073800*  EL ESTADO A PAGADO.                                           *
073900*****************************************************************
074000 360-APLICA-REGISTRO SECTION.
074100     IF PAYMOV-FECHA-PAGO NOT = ZERO
074200        MOVE PAYMOV-FECHA-PAGO TO PGT-FECHA-PAGO (WKS-I)
074300     ELSE
074400        MOVE WKS-FECHA-PROCESO TO PGT-FECHA-PAGO (WKS-I)
074500     END-IF
074600     MOVE 'pagado      '      TO PGT-ESTADO (WKS-I)
074700     ADD 1                     TO WKS-REGISTROS-PAGO.
074800 360-APLICA-REGISTRO-E. EXIT.
074900*****************************************************************
075000*  390-RECHAZA-PAGO: ESCRIBE EL RENGLON DE BITACORA DE RECHAZOS  *
075100*  DE LA TRANSACCION DE PAGO (ALTA O REGISTRO).                  *
075200*****************************************************************
075300 390-RECHAZA-PAGO SECTION.
075400     ADD 1                     TO WKS-RECHAZOS-PAGO
075500     MOVE WKS-FECHA-PROCESO    TO LIN-RCH-FECHA
075600     MOVE WKS-PROGRAMA         TO LIN-RCH-PROGRAMA
075700     MOVE 'PAGO'               TO LIN-RCH-TIPO
075800     MOVE PAYMOV-ID            TO LIN-RCH-LLAVE
075900     MOVE WKS-MOTIVO-RECHAZO   TO LIN-RCH-MOTIVO
076000     MOVE LIN-RCH-TODO         TO LIN-RCH
076100     WRITE LIN-RCH.
076200 390-RECHAZA-PAGO-E. EXIT.
076300*****************************************************************
076400*  500-CALCULA-ESTADISTICAS: YA CON TODAS LAS ALTAS Y REGISTROS  *
076500*  DE PAGO APLICADOS A LA TABLA, SE RECORRE UNA SOLA VEZ PARA    *
076600*  ACUMULAR INGRESOS DEL MES, MES ANTERIOR, RENTAS PENDIENTES,   *
076700*  MOROSOS, Y PARA ORDENAR LOS PAGOS ATRASADOS POR FECHA DE      *
076800*  VENCIMIENTO (D7) CON EL VERBO SORT.                           *
076900*****************************************************************
077000 500-CALCULA-ESTADISTICAS SECTION.
077100     SORT WORKATR
077200         ASCENDING KEY ATR-ORD-FECHA-VENC
077300         INPUT PROCEDURE IS 510-SELECCIONA-ATRASADOS
077400         OUTPUT PROCEDURE IS 590-ESCRIBE-ATRASADOS.
077500 500-CALCULA-ESTADISTICAS-E. EXIT.
077600*****************************************************************
077700*  510-SELECCIONA-ATRASADOS: FASE DE ENTRADA DEL SORT, ORQUESTA  *
077800*  EL BARRIDO DE PGT-TABLA, UN RENGLON POR VUELTA EN 511         *    202109
077900*  (TICKET 202109).                                              *    202109
078000*****************************************************************
078100 510-SELECCIONA-ATRASADOS SECTION.
078200     PERFORM 511-EVALUA-UN-PAGO VARYING WKS-I FROM 1 BY 1             202109
078300             UNTIL WKS-I > PGT-TOTAL.
078400 510-SELECCIONA-ATRASADOS-E. EXIT.
078500*****************************************************************     202109
078600 511-EVALUA-UN-PAGO SECTION.                                          202109
078700     EVALUATE TRUE                                                   202109
078800         WHEN PGT-PAGADO (WKS-I)                                     202109
078900             PERFORM 512-ACUMULA-INGRESO                             202109
079000         WHEN PGT-PENDIENTE (WKS-I)                                  202109
079100             ADD PGT-MONTO (WKS-I) TO ST-PENDIENTES                  202109
079200         WHEN PGT-ATRASADO (WKS-I)                                   202109
079300             ADD PGT-MONTO (WKS-I) TO ST-ATRASADOS                   202109
079400             PERFORM 514-RELEASE-ATRASADO                            202109
079500             PERFORM 520-ACUMULA-MOROSO                              202109
079600     END-EVALUATE.                                                   202109
079700 511-EVALUA-UN-PAGO-E. EXIT.                                         202109
079800*****************************************************************
079900*  512: D1/D2 - SUMA EL INGRESO SI LA FECHA DE PAGO CAE EN EL    *
080000*  MES DE PROCESO O EN EL MES ANTERIOR.                          *
080100*****************************************************************
080200 512-ACUMULA-INGRESO SECTION.
080300     IF PGT-PAGO-AAAA (WKS-I) = WKS-FP-AAAA
080400    AND PGT-PAGO-MM   (WKS-I) = WKS-FP-MM
080500        ADD PGT-MONTO (WKS-I)  TO ST-INGRESOS-MES
080600     END-IF
080700     IF PGT-PAGO-AAAA (WKS-I) = WKS-ANO-ANTERIOR
080800    AND PGT-PAGO-MM   (WKS-I) = WKS-MES-ANTERIOR
080900        ADD PGT-MONTO (WKS-I)  TO ST-INGRESOS-MES-ANT
081000     END-IF.
081100 512-ACUMULA-INGRESO-E. EXIT.
081200*****************************************************************
081300*  514: P4 - DIAS DE ATRASO VIA ARRFCHA, Y RELEASE AL SORT DE    *
081400*  LA LISTA DE PAGOS ATRASADOS (D7).                             *
081500*****************************************************************
081600 514-RELEASE-ATRASADO SECTION.
081700     MOVE PGT-FECHA-VENC (WKS-I) TO WKS-PARM-FECHA-A
081800     MOVE WKS-FECHA-PROCESO      TO WKS-PARM-FECHA-B
081900     CALL 'ARRFCHA' USING WKS-PARM-FECHA-A,
082000                           WKS-PARM-FECHA-B,
082100                           WKS-PARM-DIFERENCIA
082200     MOVE PGT-FECHA-VENC (WKS-I) TO ATR-ORD-FECHA-VENC
082300     MOVE PGT-ID (WKS-I)         TO ATR-ORD-PAG-ID
082400     MOVE PGT-INQ-ID (WKS-I)     TO ATR-ORD-INQ-ID
082500     MOVE PGT-PROP-ID (WKS-I)    TO ATR-ORD-PROP-ID
082600     MOVE PGT-MONTO (WKS-I)      TO ATR-ORD-MONTO
082700     MOVE WKS-PARM-DIFERENCIA    TO ATR-ORD-DIAS-ATRASO
082800     RELEASE ATR-ORD-REGISTRO.
082900 514-RELEASE-ATRASADO-E. EXIT.
083000*****************************************************************
083100*  520-ACUMULA-MOROSO: D4 - CUENTA INQUILINOS DISTINTOS CON AL   *
083200*  MENOS UN PAGO ATRASADO (TICKET 201022, YA NO CUENTA PAGOS).   *
083300*  BARRIDO DE MOR-TABLA EN 525-BUSCA-MOROSO (TICKET 202109).     *    202109
083400*****************************************************************
083500 520-ACUMULA-MOROSO SECTION.
083600     MOVE 'N'                  TO WKS-SW-INQUILINO-OK
083700     PERFORM 525-BUSCA-MOROSO VARYING WKS-J FROM 1 BY 1               202109
083800             UNTIL WKS-J > MOR-TOTAL OR INQUILINO-ENCONTRADA
083900     IF NOT INQUILINO-ENCONTRADA
084000        ADD 1                  TO MOR-TOTAL
084100        MOVE PGT-INQ-ID (WKS-I) TO MOR-INQ-ID (MOR-TOTAL)
084200        ADD 1                  TO ST-MOROSOS
084300     END-IF.
084400 520-ACUMULA-MOROSO-E. EXIT.
084500*****************************************************************     202109
084600 525-BUSCA-MOROSO SECTION.                                            202109
084700     IF MOR-INQ-ID (WKS-J) = PGT-INQ-ID (WKS-I)                      202109
084800        MOVE 'S'              TO WKS-SW-INQUILINO-OK                 202109
084900     END-IF.                                                         202109
085000 525-BUSCA-MOROSO-E. EXIT.                                           202109
085100*****************************************************************
085200*  590-ESCRIBE-ATRASADOS: RECIBE DE VUELTA LOS RENGLONES YA      *
085300*  ORDENADOS POR FECHA DE VENCIMIENTO Y LOS DEJA EN LA TABLA     *
085400*  WKS-TABLA-ATRASADOS PARA LA SECCION DEL REPORTE.  BARRIDO EN  *    202109
085500*  595-ESCRIBE-UN-ATRASADO (TICKET 202109).                      *    202109
085600*****************************************************************
085700 590-ESCRIBE-ATRASADOS SECTION.
085800     MOVE ZERO                 TO ATR-TOTAL
085900     PERFORM 595-ESCRIBE-UN-ATRASADO UNTIL FIN-WORKATR.               202109
086000 590-ESCRIBE-ATRASADOS-E. EXIT.
086100*****************************************************************     202109
086200 595-ESCRIBE-UN-ATRASADO SECTION.                                     202109
086300     RETURN WORKATR                                                  202109
086400         AT END SET FIN-WORKATR TO TRUE                              202109
086500         NOT AT END                                                  202109
086600             ADD 1                  TO ATR-TOTAL                     202109
086700             MOVE ATR-ORD-FECHA-VENC  TO ATR-FECHA-VENC (ATR-TOTAL)  202109
086800             MOVE ATR-ORD-PAG-ID      TO ATR-PAG-ID (ATR-TOTAL)      202109
086900             MOVE ATR-ORD-INQ-ID      TO ATR-INQ-ID (ATR-TOTAL)      202109
087000             MOVE ATR-ORD-PROP-ID     TO ATR-PROP-ID (ATR-TOTAL)     202109
087100             MOVE ATR-ORD-MONTO       TO ATR-MONTO (ATR-TOTAL)       202109
087200             MOVE ATR-ORD-DIAS-ATRASO TO ATR-DIAS-ATRASO (ATR-TOTAL) 202109
087300     END-RETURN.                                                     202109
087400 595-ESCRIBE-UN-ATRASADO-E. EXIT.                                    202109
087500*****************************************************************
087600*  600-GRABA-PAGOSA: REGRABA EL MAESTRO DE PAGOS DESDE LA TABLA  *
087700*  EN MEMORIA, YA CON LAS ALTAS Y LOS REGISTROS DE PAGO DE ESTA  *
087800*  CORRIDA APLICADOS.  BARRIDO EN 605 (TICKET 202109).           *    202109
087900*****************************************************************
088000 600-GRABA-PAGOSA SECTION.
088100     PERFORM 605-GRABA-UN-PAGO VARYING WKS-I FROM 1 BY 1              202109
088200             UNTIL WKS-I > PGT-TOTAL.
088300 600-GRABA-PAGOSA-E. EXIT.
088400*****************************************************************     202109
088500 605-GRABA-UN-PAGO SECTION.                                          202109
088600     MOVE PGT-TABLA (WKS-I)  TO PAGOSA-REGISTRO                     202109
088700     WRITE PAGOSA-REGISTRO.                                         202109
088800 605-GRABA-UN-PAGO-E. EXIT.                                         202109
088900*****************************************************************
089000*  700-CUENTA-CONTRATOS: CONTROL DE ESTADO DE CONTRATOS DESPUES  *
089100*  DEL PASO 1 (REPORTE, SECCION 5).  SE LEE CONTSA, EL MAESTRO   *
089200*  YA ACTUALIZADO POR ARRN0100.  BARRIDO EN 705 (TICKET 202109). *    202109
089300*****************************************************************
089400 700-CUENTA-CONTRATOS SECTION.
089500     PERFORM 705-CUENTA-UN-CONTRATO UNTIL FIN-CONTSA.                 202109
089600 700-CUENTA-CONTRATOS-E. EXIT.
089700*****************************************************************     202109
089800 705-CUENTA-UN-CONTRATO SECTION.                                      202109
089900     READ CONTSA                                                    202109
090000         AT END SET FIN-CONTSA TO TRUE                              202109
090100         NOT AT END                                                 202109
090200             ADD 1                TO WKS-CTA-TOTAL-CONTR            202109
090300             EVALUATE TRUE                                          202109
090400                 WHEN CON-SIN-FIRMAR                                202109
090500                     ADD 1            TO WKS-CTA-SIN-FIRMAR         202109
090600                 WHEN CON-ACTIVO                                    202109
090700                     ADD 1            TO WKS-CTA-ACTIVO             202109
090800                 WHEN CON-POR-VENCER                                202109
090900                     ADD 1            TO WKS-CTA-POR-VENCER         202109
091000                 WHEN CON-FINALIZADO                                202109
091100                     ADD 1            TO WKS-CTA-FINALIZADO         202109
091200             END-EVALUATE                                          202109
091300             ADD 1                TO WKS-LECTURAS-CONTSA            202109
091400     END-READ.                                                     202109
091500 705-CUENTA-UN-CONTRATO-E. EXIT.                                    202109
091600*****************************************************************
091700*  750-CALCULA-VARIACION: D2 - VARIACION % DE INGRESOS CONTRA EL *
091800*  MES ANTERIOR.  CERO SI EL MES ANTERIOR NO TUVO INGRESOS.      *
091900*  TICKET 201608: LA RAZON SE CALCULA PRIMERO A 4 DECIMALES EN   *    201608
092000*  WKS-VARIACION-RATIO, LUEGO SE MULTIPLICA POR 100 Y SE         *    201608
092100*  REDONDEA A 1 DECIMAL EN ST-INGRESOS-VARIACION (ANTES SE       *    201608
092200*  HACIA TODO EN UN SOLO COMPUTE Y EL REDONDEO NO CUADRABA       *    201608
092300*  CONTRA EL CALCULO MANUAL DE CONTABILIDAD).                    *    201608
092400*****************************************************************
092500 750-CALCULA-VARIACION SECTION.
092600     MOVE ZERO                 TO ST-INGRESOS-VARIACION
092700     MOVE ZERO                 TO WKS-VARIACION-RATIO
092800     IF ST-INGRESOS-MES-ANT > ZERO
092900        COMPUTE WKS-VARIACION-RATIO ROUNDED =                        201608
093000            (ST-INGRESOS-MES - ST-INGRESOS-MES-ANT) /                201608
093100              ST-INGRESOS-MES-ANT                                   201608
093200        COMPUTE ST-INGRESOS-VARIACION ROUNDED =                      201608
093300            WKS-VARIACION-RATIO * 100                                201608
093400     END-IF
093500     COMPUTE ST-RENTAS-PENDIENTES = ST-PENDIENTES + ST-ATRASADOS.
093600 750-CALCULA-VARIACION-E. EXIT.
093700*****************************************************************
093800*  800-IMPRIME-REPORTE: ARMA LAS CINCO SECCIONES DEL REPORTE     *
093900*  RESUMEN DE LA CORRIDA EN ARRLST.                              *
094000*****************************************************************
094100 800-IMPRIME-REPORTE SECTION.
094200     PERFORM 810-IMPRIME-ENCABEZADO
094300     PERFORM 820-IMPRIME-ESTADISTICAS
094400     PERFORM 830-IMPRIME-VENCEN
094500     PERFORM 840-IMPRIME-ATRASADOS
094600     PERFORM 850-IMPRIME-CONTROL-CONTRATOS.
094700 800-IMPRIME-REPORTE-E. EXIT.
094800*****************************************************************
094900 810-IMPRIME-ENCABEZADO SECTION.
095000     MOVE WKS-FECHA-PROCESO       TO ENC1-FECHA
095100     MOVE WKS-NUM-PAGINA          TO ENC1-PAGINA
095200     MOVE WKS-ENC-1               TO LIN-LST
095300     WRITE LIN-LST AFTER ADVANCING C01
095400     MOVE SPACES                  TO LIN-LST
095500     WRITE LIN-LST AFTER ADVANCING 2.
095600 810-IMPRIME-ENCABEZADO-E. EXIT.
095700*****************************************************************
095800*  820-IMPRIME-ESTADISTICAS: LAS SEIS LINEAS DEL TABLERO, TRES   *
095900*  MONETARIAS, UNA DE PORCENTAJE Y DOS DE CONTEO.                *
096000*****************************************************************
096100 820-IMPRIME-ESTADISTICAS SECTION.
096200     MOVE SPACES                  TO WKS-LINEA-ESTAD
096300     MOVE 'INGRESOS DEL MES'      TO EST-ETIQUETA
096400     MOVE ST-INGRESOS-MES         TO EST-VALOR
096500     MOVE WKS-LINEA-ESTAD         TO LIN-LST
096600     WRITE LIN-LST AFTER ADVANCING 1
096700     MOVE SPACES                  TO WKS-LINEA-ESTAD
096800     MOVE 'VARIACION DE INGRESOS %' TO EST-ETIQUETA
096900     MOVE ST-INGRESOS-VARIACION   TO ESTP-VALOR
097000     MOVE WKS-LINEA-ESTAD         TO LIN-LST
097100     WRITE LIN-LST AFTER ADVANCING 1
097200     MOVE SPACES                  TO WKS-LINEA-ESTAD
097300     MOVE 'RENTAS PENDIENTES'     TO EST-ETIQUETA
097400     MOVE ST-RENTAS-PENDIENTES    TO EST-VALOR
097500     MOVE WKS-LINEA-ESTAD         TO LIN-LST
097600     WRITE LIN-LST AFTER ADVANCING 1
097700     MOVE SPACES                  TO WKS-LINEA-ESTAD
097800     MOVE 'TOTAL PROPIEDADES'     TO EST-ETIQUETA
097900     MOVE ST-TOTAL-PROPIEDADES    TO ESTC-VALOR
098000     MOVE WKS-LINEA-ESTAD         TO LIN-LST
098100     WRITE LIN-LST AFTER ADVANCING 1
098200     MOVE SPACES                  TO WKS-LINEA-ESTAD
098300     MOVE 'INQUILINOS ACTIVOS'    TO EST-ETIQUETA
098400     MOVE ST-INQUILINOS-ACTIVOS   TO ESTC-VALOR
098500     MOVE WKS-LINEA-ESTAD         TO LIN-LST
098600     WRITE LIN-LST AFTER ADVANCING 1
098700     MOVE SPACES                  TO WKS-LINEA-ESTAD
098800     MOVE 'MOROSOS'               TO EST-ETIQUETA
098900     MOVE ST-MOROSOS               TO ESTC-VALOR
099000     MOVE WKS-LINEA-ESTAD         TO LIN-LST
099100     WRITE LIN-LST AFTER ADVANCING 1
099200     MOVE SPACES                  TO LIN-LST
099300     WRITE LIN-LST AFTER ADVANCING 2.
099400 820-IMPRIME-ESTADISTICAS-E. EXIT.
099500*****************************************************************
099600*  830-IMPRIME-VENCEN: SECCION DE CONTRATOS POR VENCER, LEIDA DE *
099700*  ARRVTO (YA VIENE ORDENADA POR FECHA DE FIN DESDE ARRN0100).   *
099800*  BARRIDO DE ARRVTO EN 835 (TICKET 202109).                     *    202109
099900*****************************************************************
100000 830-IMPRIME-VENCEN SECTION.
100100     MOVE SPACES                  TO WKS-LINEA-TITULO
100200     MOVE 'CONTRATOS POR VENCER EN LOS PROXIMOS 30 DIAS' TO
100300         TIT-TEXTO
100400     MOVE WKS-LINEA-TITULO        TO LIN-LST
100500     WRITE LIN-LST AFTER ADVANCING 1
100600     MOVE ZERO                    TO WKS-CTA-VENCEN
100700     PERFORM 835-IMPRIME-UN-VENCE UNTIL FIN-ARRVTO                    202109
100800     MOVE SPACES                  TO WKS-LINEA-TRAILER
100900     MOVE 'TOTAL CONTRATOS POR VENCER'  TO TRL-ETIQUETA
101000     MOVE WKS-CTA-VENCEN          TO TRL-CANTIDAD
101100     MOVE WKS-LINEA-TRAILER       TO LIN-LST
101200     WRITE LIN-LST AFTER ADVANCING 1
101300     MOVE SPACES                  TO LIN-LST
101400     WRITE LIN-LST AFTER ADVANCING 2.
101500 830-IMPRIME-VENCEN-E. EXIT.
101600*****************************************************************     202109
101700 835-IMPRIME-UN-VENCE SECTION.                                        202109
101800     READ ARRVTO                                                    202109
101900         AT END SET FIN-ARRVTO TO TRUE                              202109
102000         NOT AT END                                                 202109
102100             ADD 1                    TO WKS-CTA-VENCEN             202109
102200             MOVE SPACES              TO WKS-LINEA-VENCE            202109
102300             MOVE VTO-CON-ID          TO VEN-CON-ID                 202109
102400             MOVE VTO-INQ-ID          TO VEN-INQ-ID                 202109
102500             MOVE VTO-PROP-ID         TO VEN-PROP-ID                202109
102600             MOVE VTO-FECHA-FIN       TO VEN-FECHA-FIN              202109
102700             MOVE VTO-DIAS-RESTANTES  TO VEN-DIAS-REST              202109
102800             MOVE WKS-LINEA-VENCE     TO LIN-LST                    202109
102900             WRITE LIN-LST AFTER ADVANCING 1                        202109
103000     END-READ.                                                     202109
103100 835-IMPRIME-UN-VENCE-E. EXIT.                                      202109
103200*****************************************************************
103300*  840-IMPRIME-ATRASADOS: SECCION DE PAGOS ATRASADOS, YA         *
103400*  ORDENADA POR FECHA DE VENCIMIENTO EN WKS-TABLA-ATRASADOS.     *
103500*  EL TOTAL DE CONTROL DEBE COINCIDIR CON ST-ATRASADOS (D3).     *
103600*  BARRIDO DE LA TABLA EN 845 (TICKET 202109).                   *    202109
103700*****************************************************************
103800 840-IMPRIME-ATRASADOS SECTION.
103900     MOVE SPACES                  TO WKS-LINEA-TITULO
104000     MOVE 'PAGOS ATRASADOS'       TO TIT-TEXTO
104100     MOVE WKS-LINEA-TITULO        TO LIN-LST
104200     WRITE LIN-LST AFTER ADVANCING 1
104300     PERFORM 845-IMPRIME-UN-ATRASADO VARYING WKS-I FROM 1 BY 1        202109
104400             UNTIL WKS-I > ATR-TOTAL
104500     MOVE SPACES                  TO WKS-LINEA-TRAILER
104600     MOVE 'TOTAL PAGOS ATRASADOS' TO TRL-ETIQUETA
104700     MOVE ATR-TOTAL               TO TRL-CANTIDAD
104800     MOVE WKS-LINEA-TRAILER       TO LIN-LST
104900     WRITE LIN-LST AFTER ADVANCING 1
105000     MOVE SPACES                  TO WKS-LINEA-TRAILER-MTO
105100     MOVE 'MONTO: '               TO TRLM-LIT
105200     MOVE ST-ATRASADOS            TO TRLM-MONTO
105300     MOVE WKS-LINEA-TRAILER-MTO   TO LIN-LST
105400     WRITE LIN-LST AFTER ADVANCING 1
105500     MOVE SPACES                  TO LIN-LST
105600     WRITE LIN-LST AFTER ADVANCING 2.
105700 840-IMPRIME-ATRASADOS-E. EXIT.
105800*****************************************************************     202109
105900 845-IMPRIME-UN-ATRASADO SECTION.                                     202109
106000     MOVE SPACES              TO WKS-LINEA-ATRASO                    202109
106100     MOVE ATR-PAG-ID (WKS-I)     TO ATL-PAG-ID                      202109
106200     MOVE ATR-INQ-ID (WKS-I)     TO ATL-INQ-ID                      202109
106300     MOVE ATR-PROP-ID (WKS-I)    TO ATL-PROP-ID                     202109
106400     MOVE ATR-MONTO (WKS-I)      TO ATL-MONTO                       202109
106500     MOVE ATR-FECHA-VENC (WKS-I) TO ATL-FECHA-VENC                  202109
106600     MOVE ATR-DIAS-ATRASO (WKS-I) TO ATL-DIAS-ATRASO                202109
106700     MOVE WKS-LINEA-ATRASO    TO LIN-LST                            202109
106800     WRITE LIN-LST AFTER ADVANCING 1.                               202109
106900 845-IMPRIME-UN-ATRASADO-E. EXIT.                                   202109
107000*****************************************************************
107100*  850-IMPRIME-CONTROL-CONTRATOS: QUIEBRE DE CONTROL POR ESTADO  *
107200*  DE CONTRATO DESPUES DEL PASO 1, GRAN TOTAL = REGISTROS LEIDOS *
107300*  DE CONTSA.                                                    *
107400*****************************************************************
107500 850-IMPRIME-CONTROL-CONTRATOS SECTION.
107600     MOVE SPACES                  TO WKS-LINEA-TITULO
107700     MOVE 'CONTROL DE ESTADO DE CONTRATOS' TO TIT-TEXTO
107800     MOVE WKS-LINEA-TITULO        TO LIN-LST
107900     WRITE LIN-LST AFTER ADVANCING 1
108000     MOVE SPACES                  TO WKS-LINEA-CONTROL
108100     MOVE 'SIN_FIRMAR  '          TO CTL-ESTADO
108200     MOVE WKS-CTA-SIN-FIRMAR      TO CTL-CANTIDAD
108300     MOVE WKS-LINEA-CONTROL       TO LIN-LST
108400     WRITE LIN-LST AFTER ADVANCING 1
108500     MOVE SPACES                  TO WKS-LINEA-CONTROL
108600     MOVE 'ACTIVO      '          TO CTL-ESTADO
108700     MOVE WKS-CTA-ACTIVO          TO CTL-CANTIDAD
108800     MOVE WKS-LINEA-CONTROL       TO LIN-LST
108900     WRITE LIN-LST AFTER ADVANCING 1
109000     MOVE SPACES                  TO WKS-LINEA-CONTROL
109100     MOVE 'POR_VENCER  '          TO CTL-ESTADO
109200     MOVE WKS-CTA-POR-VENCER      TO CTL-CANTIDAD
109300     MOVE WKS-LINEA-CONTROL       TO LIN-LST
109400     WRITE LIN-LST AFTER ADVANCING 1
109500     MOVE SPACES                  TO WKS-LINEA-CONTROL
109600     MOVE 'FINALIZADO  '          TO CTL-ESTADO
109700     MOVE WKS-CTA-FINALIZADO      TO CTL-CANTIDAD
109800     MOVE WKS-LINEA-CONTROL       TO LIN-LST
109900     WRITE LIN-LST AFTER ADVANCING 1
110000     MOVE SPACES                  TO WKS-LINEA-TRAILER
110100     MOVE 'GRAN TOTAL DE CONTRATOS'    TO TRL-ETIQUETA
110200     MOVE WKS-CTA-TOTAL-CONTR     TO TRL-CANTIDAD
110300     MOVE WKS-LINEA-TRAILER       TO LIN-LST
110400     WRITE LIN-LST AFTER ADVANCING 1.
110500 850-IMPRIME-CONTROL-CONTRATOS-E. EXIT.
110600*****************************************************************
110700*  900-TERMINA: CIERRA ARCHIVOS Y DESPLIEGA LAS CIFRAS DE        *
110800*  CONTROL DE LA CORRIDA EN EL LOG DEL JOB.                      *
110900*****************************************************************
111000 900-TERMINA SECTION.
111100     CLOSE PAGOEN
111200     CLOSE PAYMOV
111300     CLOSE ARRVTO
111400     CLOSE PROPSA
111500     CLOSE INQOSA
111600     CLOSE CONTSA
111700     CLOSE PARMEN
111800     CLOSE PAGOSA
111900     CLOSE ARRRCH
112000     CLOSE ARRLST
112100     DISPLAY 'ARRN0200 - FIN DE CORRIDA'
112200     DISPLAY 'LECTURAS PAGOEN    : ' WKS-LECTURAS-PAGOEN
112300     DISPLAY 'ALTAS DE PAGO      : ' WKS-ALTAS-PAGO
112400     DISPLAY 'REGISTROS DE PAGO  : ' WKS-REGISTROS-PAGO
112500     DISPLAY 'RECHAZOS DE PAGO   : ' WKS-RECHAZOS-PAGO
112600     DISPLAY 'PAGOS ATRASADOS    : ' ATR-TOTAL
112700     DISPLAY 'MOROSOS DISTINTOS  : ' ST-MOROSOS
112800     DISPLAY 'CONTRATOS LEIDOS   : ' WKS-LECTURAS-CONTSA.
112900 900-TERMINA-E. EXIT.
113000*****************************************************************
113100*  990-ERROR-ARCHIVO: ABORTO POR ERROR DE APERTURA DE ARCHIVO.   *
113200*****************************************************************
113300 990-ERROR-ARCHIVO SECTION.
113400     DISPLAY 'ARRN0200 - ERROR DE ARCHIVO, ABORTA LA CORRIDA'
113500     MOVE 16                      TO RETURN-CODE
113600     STOP RUN.
113700 990-ERROR-ARCHIVO-E. EXIT.
