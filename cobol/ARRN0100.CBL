000100*****************************************************************
000200* FECHA       : 05/09/1993                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : ARRENDAMIENTO DE PROPIEDADES                     *
000500* PROGRAMA    : ARRN0100                                         *
000600* DESCRIPCION : CICLO NOCTURNO, PASO 1 DE 2.  ACTUALIZA EL ESTADO
000700*             : DE CONTRATOS (SIN_FIRMAR/ACTIVO/POR_VENCER/
000800*             : FINALIZADO), APLICA LAS ALTAS DE CONTRATO Y DE   *
000900*             : INQUILINO LLEGADAS EN LOS ARCHIVOS DE MOVIMIENTO,*
001000*             : Y DEJA EL LISTADO DE CONTRATOS POR VENCER (ARRVTO)
001100*             : ORDENADO POR FECHA FIN PARA EL PASO 2 (ARRN0200).*
001200* ARCHIVOS    : PROPEN  - MAESTRO PROPIEDADES (ENTRADA)          *
001300*             : INQOEN  - MAESTRO INQUILINOS  (ENTRADA)          *
001400*             : CONTEN  - MAESTRO CONTRATOS   (ENTRADA)          *
001500*             : CNTMOV  - TRANSACCIONES ALTA DE CONTRATO         *
001600*             : INQMOV  - TRANSACCIONES ALTA DE INQUILINO        *
001700*             : PROPSA  - MAESTRO PROPIEDADES (SALIDA, REGRABADO)*
001800*             : INQOSA  - MAESTRO INQUILINOS  (SALIDA, REGRABADO)*
001900*             : CONTSA  - MAESTRO CONTRATOS   (SALIDA, REGRABADO)*
002000*             : ARRVTO  - CONTRATOS POR VENCER, ORDENADOS (SALIDA)
002100*             : ARRRCH  - BITACORA DE RECHAZOS (SALIDA)          *
002200* PROGRAMA(S) : LLAMA A ARRFCHA (DIFERENCIA DE FECHAS)           *
002300*-----------------------------------------------------------------
002400*                    R E G I S T R O   D E   C A M B I O S
002500*-----------------------------------------------------------------
002600*  05/09/1993 PEDR TICKET 101140  CREACION, SE DESPRENDE DEL
002700*             ESQUELETO DE CIERRES1 (MORAS1) PARA LA NUEVA
002800*             APLICACION DE ARRENDAMIENTOS
002900*  22/03/1994 PEDR TICKET 101390  SE AGREGA EL CONTROL DE
003000*             TRASLAPE DE FECHAS ENTRE CONTRATOS DE UNA MISMA
003100*             PROPIEDAD (REGLA DE NEGOCIO C5)
003200*  11/07/1995 JMRZ TICKET 101822  SE AGREGA LA BITACORA DE
003300*             RECHAZOS ARRRCH, ANTES LOS RECHAZOS SOLO SE
003400*             DESPLEGABAN POR CONSOLA Y SE PERDIAN
003500*  19/11/1998 JMRZ TICKET 199811  REVISION Y2K.  SE AMPLIARON
003600*             TODOS LOS CAMPOS DE FECHA A AAAAMMDD (8 POSICIONES)*
003700*             EN LOS MAESTROS; ANTES ERAN AAMMDD (6 POSICIONES)
003800*  20/11/1998 JMRZ TICKET 199811  PRUEBAS DE CICLO COMPLETO CON
003900*             FECHAS DE PROCESO EN EL ANO 2000, SIN INCIDENCIAS
004000*  14/02/2001 EEDR TICKET 200147  SE ELIMINA LA VALIDACION DE
004100*             CODIGO DE SUCURSAL, LA APLICACION DEJA DE SER
004200*             EXCLUSIVA DE LA SUCURSAL CENTRAL
004300*  09/09/2003 EEDR TICKET 200398  LA DERIVACION DE ESTADO YA NO
004400*             SE HACE CON RESTAS DE FECHA AAAAMMDD, SE LLAMA A
004500*             LA SUBRUTINA ARRFCHA PARA LOS DIAS RESTANTES
004600*  03/06/2004 EEDR TICKET 200461  SE AGREGA EL PARM DE FECHA DE
004700*             PROCESO (ARPARM), ANTES SE USABA FECHA DEL SISTEMA
004800*             Y LAS PRUEBAS EN FIN DE MES DABAN PROBLEMAS
004900*  17/01/2008 RHLM TICKET 200822  UN CONTRATO SIN_FIRMAR YA NO SE
005000*             TOMA EN CUENTA PARA EL LISTADO DE POR VENCER
005050*  12/03/2012 EEDR TICKET 201205  SE AGREGA EL DESGLOSE
005060*             ANO/MES/DIA DE LA FECHA FIN EN LA TABLA DE
005070*             CONTRATOS PARA APOYAR LA AUDITORIA DE VENCIMIENTOS
005080*  14/05/2015 RHLM TICKET 201512  330-ACEPTA-CONTRATO NO                201512
005082*             ACTUALIZABA AL INQUILINO (ESTADO DE CONTRATO, FECHA       201512
005084*             FIN NI PROPIEDAD ASIGNADA) AL ACEPTAR EL CONTRATO         201512
005086*  03/11/2016 EEDR TICKET 201633  SE AGREGAN LAS VALIDACIONES DE        201633
005088*             RENTA MENSUAL MAYOR A CERO Y FECHA INICIO NO               201633
005090*             POSTERIOR A FECHA FIN EN LA ALTA DE CONTRATO               201633
005092*  19/02/2018 RHLM TICKET 201802  LA VALIDACION DE TRASLAPE (C5)        201802
005094*             NO EXCLUIA A LOS CONTRATOS SIN_FIRMAR, SOLO DEBE           201802
005096*             EXCLUIR A LOS FINALIZADOS                                 201802
005098*  07/06/2019 EEDR TICKET 201907  SE AGREGA LA VALIDACION DE            201907
005099*             EMAIL DUPLICADO Y DE EXISTENCIA DE PROPIEDAD EN LA        201907
005100*             ALTA DE INQUILINO (REGLAS T1 Y T4); SE MARCA LA           201907
005101*             PROPIEDAD COMO OCUPADA CUANDO EL INQUILINO YA LA          201907
005102*             TRAE ASIGNADA DESDE EL ALTA                               201907
005103*  25/09/2021 RHLM TICKET 202109  ESTANDAR DE PROGRAMACION: SE          202109
005104*             ELIMINAN LOS PERFORM ... END-PERFORM EN LINEA, TODO       202109
005105*             BARRIDO DE TABLA QUEDA EN PARRAFO APARTE, IGUAL QUE       202109
005106*             EN CIERRES1 (MORAS1)                                      202109
005100*****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                     ARRN0100.
005400 AUTHOR.                         ERICK RAMIREZ.
005500 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005600 DATE-WRITTEN.                   05/09/1993.
005700 DATE-COMPILED.
005800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.                IBM-370.
006200 OBJECT-COMPUTER.                IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-NUMERICA IS '0' THRU '9'
006600     SWITCH-1 IS UPSI-0 ON STATUS IS MODO-REPROCESO
006700                        OFF STATUS IS MODO-NORMAL.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT PROPEN   ASSIGN TO PROPEN
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS FS-PROPEN FSE-PROPEN.
007300     SELECT INQOEN   ASSIGN TO INQOEN
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS FS-INQOEN FSE-INQOEN.
007600     SELECT CONTEN   ASSIGN TO CONTEN
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS FS-CONTEN FSE-CONTEN.
007900     SELECT CNTMOV   ASSIGN TO CNTMOV
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS FS-CNTMOV FSE-CNTMOV.
008200     SELECT INQMOV   ASSIGN TO INQMOV
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS FS-INQMOV FSE-INQMOV.
008500     SELECT PARMEN   ASSIGN TO PARMEN
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS FS-PARMEN FSE-PARMEN.
008800     SELECT PROPSA   ASSIGN TO PROPSA
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS FS-PROPSA FSE-PROPSA.
009100     SELECT INQOSA   ASSIGN TO INQOSA
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS FS-INQOSA FSE-INQOSA.
009400     SELECT CONTSA   ASSIGN TO CONTSA
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS FS-CONTSA FSE-CONTSA.
009700     SELECT ARRVTO   ASSIGN TO ARRVTO
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS FS-ARRVTO FSE-ARRVTO.
010000     SELECT ARRRCH   ASSIGN TO ARRRCH
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS IS FS-ARRRCH FSE-ARRRCH.
010300     SELECT WORKVTO  ASSIGN TO SORTWK1.
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  PROPEN
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900     COPY ARPROP.
011000 FD  INQOEN
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY ARINQO.
011400 FD  CONTEN
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700     COPY ARCONT.
011800*****************************************************************
011900*  CNTMOV - TRANSACCION DE ALTA DE CONTRATO.  LLAVE EXTERNA A    *
012000*  INQOMA Y PROPOMA.  NO TRAE ESTADO, SIEMPRE NACE SIN_FIRMAR.   *
012100*****************************************************************
012200 FD  CNTMOV
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500 01  CTM-REGISTRO.
012600     05  CTM-ID                  PIC 9(08).
012700     05  CTM-INQ-ID              PIC 9(08).
012800     05  CTM-PROP-ID             PIC 9(08).
012900     05  CTM-FECHA-INICIO        PIC 9(08).
013000     05  CTM-FECHA-FIN           PIC 9(08).
013100     05  CTM-RENTA-MENSUAL       PIC S9(8)V9(2).
013200     05  CTM-ESTADO              PIC X(12).
013300     05  FILLER                  PIC X(02).
013400*****************************************************************
013500*  INQMOV - TRANSACCION DE ALTA DE INQUILINO.                   *
013600*****************************************************************
013700 FD  INQMOV
013800     LABEL RECORDS ARE STANDARD
013900     RECORDING MODE IS F.
014000 01  ITM-REGISTRO.
014100     05  ITM-ID                  PIC 9(08).
014200     05  ITM-NOMBRE              PIC X(25).
014300     05  ITM-APELLIDO            PIC X(25).
014400     05  ITM-EMAIL               PIC X(40).
014500     05  ITM-DOCUMENTO           PIC X(20).
014600     05  ITM-PROP-ID             PIC 9(08).
014700     05  ITM-CONTRATO-ESTADO     PIC X(12).
014800     05  ITM-CONTRATO-FIN        PIC 9(08).
014900     05  FILLER                  PIC X(02).
015000 FD  PARMEN
015100     LABEL RECORDS ARE STANDARD
015200     RECORDING MODE IS F.
015300     COPY ARPARM.
015400 FD  PROPSA
015500     LABEL RECORDS ARE STANDARD
015600     RECORDING MODE IS F.
015700 01  PROPSA-REGISTRO             PIC X(94).
015800 FD  INQOSA
015900     LABEL RECORDS ARE STANDARD
016000     RECORDING MODE IS F.
016100 01  INQOSA-REGISTRO             PIC X(148).
016200 FD  CONTSA
016300     LABEL RECORDS ARE STANDARD
016400     RECORDING MODE IS F.
016500 01  CONTSA-REGISTRO             PIC X(64).
016600 FD  ARRVTO
016700     LABEL RECORDS ARE STANDARD
016800     RECORDING MODE IS F.
016900     COPY ARRVTO.
017000 FD  ARRRCH
017100     LABEL RECORDS ARE STANDARD
017200     RECORDING MODE IS F.
017300 01  LIN-RCH                     PIC X(132).
017400 SD  WORKVTO.
017500 01  VTO-ORD-REGISTRO.
017600     05  VTO-ORD-FECHA-FIN       PIC 9(08).
017700     05  VTO-ORD-CON-ID          PIC 9(08).
017800     05  VTO-ORD-INQ-ID          PIC 9(08).
017900     05  VTO-ORD-PROP-ID         PIC 9(08).
018000     05  VTO-ORD-DIAS            PIC 9(04).
018050     05  FILLER                  PIC X(04).
018100 WORKING-STORAGE SECTION.
018200*****************************************************************
018300*              A R E A S   D E   E S T A D O   D E   A R C H I V O
018400*****************************************************************
018500 01  WKS-ESTADOS-ARCHIVO.
018600     05  FS-PROPEN               PIC 9(02)      VALUE ZERO.
018700     05  FSE-PROPEN.
018800         10  FSE-RETURN-PROPEN   PIC S9(4)      COMP-5.
018900         10  FSE-FUNCTION-PROPEN PIC S9(4)      COMP-5.
019000         10  FSE-FEEDBACK-PROPEN PIC S9(4)      COMP-5.
019100     05  FS-INQOEN               PIC 9(02)      VALUE ZERO.
019200     05  FSE-INQOEN.
019300         10  FSE-RETURN-INQOEN   PIC S9(4)      COMP-5.
019400         10  FSE-FUNCTION-INQOEN PIC S9(4)      COMP-5.
019500         10  FSE-FEEDBACK-INQOEN PIC S9(4)      COMP-5.
019600     05  FS-CONTEN               PIC 9(02)      VALUE ZERO.
019700     05  FSE-CONTEN.
019800         10  FSE-RETURN-CONTEN   PIC S9(4)      COMP-5.
019900         10  FSE-FUNCTION-CONTEN PIC S9(4)      COMP-5.
020000         10  FSE-FEEDBACK-CONTEN PIC S9(4)      COMP-5.
020100     05  FS-CNTMOV               PIC 9(02)      VALUE ZERO.
020200     05  FSE-CNTMOV.
020300         10  FSE-RETURN-CNTMOV   PIC S9(4)      COMP-5.
020400         10  FSE-FUNCTION-CNTMOV PIC S9(4)      COMP-5.
020500         10  FSE-FEEDBACK-CNTMOV PIC S9(4)      COMP-5.
020600     05  FS-INQMOV               PIC 9(02)      VALUE ZERO.
020700     05  FSE-INQMOV.
020800         10  FSE-RETURN-INQMOV   PIC S9(4)      COMP-5.
020900         10  FSE-FUNCTION-INQMOV PIC S9(4)      COMP-5.
021000         10  FSE-FEEDBACK-INQMOV PIC S9(4)      COMP-5.
021100     05  FS-PARMEN               PIC 9(02)      VALUE ZERO.
021200     05  FSE-PARMEN.
021300         10  FSE-RETURN-PARMEN   PIC S9(4)      COMP-5.
021400         10  FSE-FUNCTION-PARMEN PIC S9(4)      COMP-5.
021500         10  FSE-FEEDBACK-PARMEN PIC S9(4)      COMP-5.
021600     05  FS-PROPSA               PIC 9(02)      VALUE ZERO.
021700     05  FSE-PROPSA.
021800         10  FSE-RETURN-PROPSA   PIC S9(4)      COMP-5.
021900         10  FSE-FUNCTION-PROPSA PIC S9(4)      COMP-5.
022000         10  FSE-FEEDBACK-PROPSA PIC S9(4)      COMP-5.
022100     05  FS-INQOSA               PIC 9(02)      VALUE ZERO.
022200     05  FSE-INQOSA.
022300         10  FSE-RETURN-INQOSA   PIC S9(4)      COMP-5.
022400         10  FSE-FUNCTION-INQOSA PIC S9(4)      COMP-5.
022500         10  FSE-FEEDBACK-INQOSA PIC S9(4)      COMP-5.
022600     05  FS-CONTSA               PIC 9(02)      VALUE ZERO.
022700     05  FSE-CONTSA.
022800         10  FSE-RETURN-CONTSA   PIC S9(4)      COMP-5.
022900         10  FSE-FUNCTION-CONTSA PIC S9(4)      COMP-5.
023000         10  FSE-FEEDBACK-CONTSA PIC S9(4)      COMP-5.
023100     05  FS-ARRVTO               PIC 9(02)      VALUE ZERO.
023200     05  FSE-ARRVTO.
023300         10  FSE-RETURN-ARRVTO   PIC S9(4)      COMP-5.
023400         10  FSE-FUNCTION-ARRVTO PIC S9(4)      COMP-5.
023500         10  FSE-FEEDBACK-ARRVTO PIC S9(4)      COMP-5.
023600     05  FS-ARRRCH               PIC 9(02)      VALUE ZERO.
023700     05  FSE-ARRRCH.
023800         10  FSE-RETURN-ARRRCH   PIC S9(4)      COMP-5.
023900         10  FSE-FUNCTION-ARRRCH PIC S9(4)      COMP-5.
024000         10  FSE-FEEDBACK-ARRRCH PIC S9(4)      COMP-5.
024050     05  FILLER                  PIC X(10)      VALUE SPACES.
024100*****************************************************************
024200*              S W I T C H E S   D E   F I N   D E   A R C H I V O
024300*****************************************************************
024400 01  WKS-SWITCHES.
024500     05  WKS-SW-PROPEN           PIC X(01)      VALUE 'N'.
024600         88  FIN-PROPEN                         VALUE 'S'.
024700     05  WKS-SW-INQOEN           PIC X(01)      VALUE 'N'.
024800         88  FIN-INQOEN                         VALUE 'S'.
024900     05  WKS-SW-CONTEN           PIC X(01)      VALUE 'N'.
025000         88  FIN-CONTEN                         VALUE 'S'.
025100     05  WKS-SW-CNTMOV           PIC X(01)      VALUE 'N'.
025200         88  FIN-CNTMOV                         VALUE 'S'.
025300     05  WKS-SW-INQMOV           PIC X(01)      VALUE 'N'.
025400         88  FIN-INQMOV                         VALUE 'S'.
025500     05  WKS-SW-WORKVTO          PIC X(01)      VALUE 'N'.
025600         88  FIN-WORKVTO                        VALUE 'S'.
025700*****************************************************************
025800*              C A M P O S   D E   T R A B A J O                 *
025900*****************************************************************
026000 01  WKS-CAMPOS-DE-TRABAJO.
026100     05  WKS-PROGRAMA            PIC X(08)      VALUE 'ARRN0100'.
026200     05  WKS-FECHA-PROCESO       PIC 9(08)      VALUE ZERO.
026300     05  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
026400         10  WKS-FP-AAAA         PIC 9(04).
026500         10  WKS-FP-MM           PIC 9(02).
026600         10  WKS-FP-DD           PIC 9(02).
026700     05  WKS-DIAS-RESTANTES      PIC S9(07)     COMP VALUE ZERO.
026800     05  WKS-I                   PIC 9(05)      COMP VALUE ZERO.
026900     05  WKS-J                   PIC 9(05)      COMP VALUE ZERO.
027000     05  WKS-LECTURAS-CONTEN     PIC 9(06)      COMP VALUE ZERO.
027100     05  WKS-LECTURAS-CNTMOV     PIC 9(06)      COMP VALUE ZERO.
027200     05  WKS-LECTURAS-INQMOV     PIC 9(06)      COMP VALUE ZERO.
027300     05  WKS-ALTAS-CONTRATO      PIC 9(06)      COMP VALUE ZERO.
027400     05  WKS-RECHAZOS-CONTRATO   PIC 9(06)      COMP VALUE ZERO.
027500     05  WKS-ALTAS-INQUILINO     PIC 9(06)      COMP VALUE ZERO.
027600     05  WKS-RECHAZOS-INQUILINO  PIC 9(06)      COMP VALUE ZERO.
027700     05  WKS-VENCEN-LIBERADOS    PIC 9(06)      COMP VALUE ZERO.
027800     05  WKS-CTA-SIN-FIRMAR      PIC 9(06)      COMP VALUE ZERO.
027900     05  WKS-CTA-ACTIVO          PIC 9(06)      COMP VALUE ZERO.
028000     05  WKS-CTA-POR-VENCER      PIC 9(06)      COMP VALUE ZERO.
028100     05  WKS-CTA-FINALIZADO      PIC 9(06)      COMP VALUE ZERO.
028200     05  WKS-SW-TRASLAPE         PIC X(01)      VALUE 'N'.
028300         88  HAY-TRASLAPE                       VALUE 'S'.
028400     05  WKS-SW-PROPIEDAD-OK     PIC X(01)      VALUE 'N'.
028500         88  PROPIEDAD-ENCONTRADA                VALUE 'S'.
028600     05  WKS-SW-INQUILINO-OK     PIC X(01)      VALUE 'N'.
028700         88  INQUILINO-ENCONTRADO                VALUE 'S'.
028800     05  WKS-SW-RENTA-OK         PIC X(01)      VALUE 'N'.              201633
028810         88  RENTA-VALIDA                        VALUE 'S'.             201633
028820     05  WKS-SW-FECHAS-OK        PIC X(01)      VALUE 'N'.              201633
028830         88  FECHAS-VALIDAS                      VALUE 'S'.             201633
028840     05  WKS-SW-DOC-DUPLICADO    PIC X(01)      VALUE 'N'.              201907
028850         88  DOC-DUPLICADO                       VALUE 'S'.             201907
028860     05  WKS-SW-EMAIL-DUPLICADO  PIC X(01)      VALUE 'N'.              201907
028870         88  EMAIL-DUPLICADO                     VALUE 'S'.             201907
028880     05  WKS-SW-PROP-INQ-OK      PIC X(01)      VALUE 'N'.              201907
028890         88  PROPIEDAD-INQ-ENCONTRADA            VALUE 'S'.             201907
029100     05  WKS-MOTIVO-RECHAZO      PIC X(40)      VALUE SPACES.
029150     05  FILLER                  PIC X(10)      VALUE SPACES.
029200*****************************************************************
029300*              L I N E A   D E   B I T A C O R A   R E C H A Z O *
029400*****************************************************************
029500 01  WKS-LINEA-RECHAZO.
029600     05  LIN-RCH-FECHA           PIC 9(08)      VALUE ZERO.
029700     05  FILLER                  PIC X(01)      VALUE SPACE.
029800     05  LIN-RCH-PROGRAMA        PIC X(08)      VALUE SPACES.
029900     05  FILLER                  PIC X(01)      VALUE SPACE.
030000     05  LIN-RCH-TIPO            PIC X(10)      VALUE SPACES.
030100     05  FILLER                  PIC X(01)      VALUE SPACE.
030200     05  LIN-RCH-LLAVE           PIC 9(08)      VALUE ZERO.
030300     05  FILLER                  PIC X(01)      VALUE SPACE.
030400     05  LIN-RCH-MOTIVO          PIC X(40)      VALUE SPACES.
030500     05  FILLER                  PIC X(61)      VALUE SPACES.
030600 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
030700     05  LIN-RCH-TODO            PIC X(132).
030800*****************************************************************
030900*         P A R A M E T R O S   D E   A R R F C H A  (CALL)      *
031000*****************************************************************
031100 01  WKS-PARM-ARRFCHA.
031200     05  WKS-PARM-FECHA-A        PIC 9(08)      VALUE ZERO.
031300     05  WKS-PARM-FECHA-B        PIC 9(08)      VALUE ZERO.
031400     05  WKS-PARM-DIFERENCIA     PIC S9(07)     COMP VALUE ZERO.
031450     05  FILLER                  PIC X(04)      VALUE SPACES.
031500*****************************************************************
031600*       T A B L A   D E   P R O P I E D A D E S   (E N   M E M)  *
031700*****************************************************************
031800 01  WKS-TABLA-PROPIEDADES.
031900     05  PRT-TOTAL               PIC 9(05)      COMP VALUE ZERO.
032000     05  PRT-TABLA OCCURS 1 TO 3000 TIMES
032100                    DEPENDING ON PRT-TOTAL
032200                    ASCENDING KEY IS PRT-ID
032300                    INDEXED BY PRT-IDX.
032400         10  PRT-ID              PIC 9(08).
032500         10  PRT-NOMBRE          PIC X(30).
032600         10  PRT-CIUDAD          PIC X(20).
032700         10  PRT-TIPO            PIC X(12).
032800         10  PRT-RENTA-MENSUAL   PIC S9(8)V9(2).
032900         10  PRT-ESTADO          PIC X(12).
033000             88  PRT-DISPONIBLE           VALUE 'disponible  '.
033100             88  PRT-OCUPADA              VALUE 'ocupada     '.
033200             88  PRT-EN-MANTENIMIENTO     VALUE 'mantenimient'.
033300         10  FILLER              PIC X(02).
033400*****************************************************************
033500*       T A B L A   D E   I N Q U I L I N O S   (E N   M E M)    *
033600*****************************************************************
033700 01  WKS-TABLA-INQUILINOS.
033800     05  IQT-TOTAL               PIC 9(05)      COMP VALUE ZERO.
033900     05  IQT-TABLA OCCURS 1 TO 6000 TIMES
034000                    DEPENDING ON IQT-TOTAL
034100                    ASCENDING KEY IS IQT-ID
034200                    INDEXED BY IQT-IDX.
034300         10  IQT-ID              PIC 9(08).
034400         10  IQT-NOMBRE          PIC X(25).
034500         10  IQT-APELLIDO        PIC X(25).
034600         10  IQT-EMAIL           PIC X(40).
034700         10  IQT-DOCUMENTO       PIC X(20).
034800         10  IQT-PROP-ID         PIC 9(08).
034900         10  IQT-CONTRATO-ESTADO PIC X(12).
035000             88  IQT-CON-ACTIVO           VALUE 'activo      '.
035100             88  IQT-CON-FINALIZADO       VALUE 'finalizado  '.
035200             88  IQT-SIN-CONTRATO         VALUE 'sin_contrato'.
035300         10  IQT-CONTRATO-FIN    PIC 9(08).
035400         10  FILLER              PIC X(02).
035500*****************************************************************
035600*       T A B L A   D E   C O N T R A T O S     (E N   M E M)    *
035700*****************************************************************
035800 01  WKS-TABLA-CONTRATOS.
035900     05  CNT-TOTAL               PIC 9(05)      COMP VALUE ZERO.
036000     05  CNT-TABLA OCCURS 1 TO 6000 TIMES
036100                    DEPENDING ON CNT-TOTAL
036200                    INDEXED BY CNT-IDX.
036300         10  CNT-ID              PIC 9(08).
036400         10  CNT-INQ-ID          PIC 9(08).
036500         10  CNT-PROP-ID         PIC 9(08).
036600         10  CNT-FECHA-INICIO    PIC 9(08).
036700         10  CNT-FECHA-FIN       PIC 9(08).
036750         10  CNT-FECHA-FIN-R REDEFINES CNT-FECHA-FIN.
036760             15  CNT-FF-AAAA     PIC 9(04).
036770             15  CNT-FF-MM       PIC 9(02).
036780             15  CNT-FF-DD       PIC 9(02).
036800         10  CNT-RENTA-MENSUAL   PIC S9(8)V9(2).
036900         10  CNT-ESTADO          PIC X(12).
037000             88  CNT-SIN-FIRMAR           VALUE 'sin_firmar  '.
037100             88  CNT-ACTIVO               VALUE 'activo      '.
037200             88  CNT-POR-VENCER           VALUE 'por_vencer  '.
037300             88  CNT-FINALIZADO           VALUE 'finalizado  '.
037400         10  FILLER              PIC X(02).
037500 PROCEDURE DIVISION.
037600*****************************************************************
037700 000-PRINCIPAL SECTION.
037800     PERFORM 050-INICIO
037900     PERFORM 100-PROCESA-CONTRATOS
038000     PERFORM 300-ALTA-CONTRATOS UNTIL FIN-CNTMOV
038100     PERFORM 400-ALTA-INQUILINOS UNTIL FIN-INQMOV
038200     PERFORM 800-GRABA-MAESTROS
038300     PERFORM 900-TERMINA
038400     STOP RUN.
038500 000-PRINCIPAL-E. EXIT.
038600*****************************************************************
038700*  050-INICIO:  LEE EL PARM DE FECHA DE PROCESO, ABRE ARCHIVOS   *
038800*  Y CARGA LOS MAESTROS DE PROPIEDADES E INQUILINOS EN MEMORIA.  *
038900*****************************************************************
039000 050-INICIO SECTION.
039100     PERFORM 060-ABRE-ARCHIVOS
039200     READ PARMEN
039300         AT END MOVE ZERO TO WKS-FECHA-PROCESO
039400         NOT AT END MOVE PARM-FECHA-PROCESO TO WKS-FECHA-PROCESO
039500     END-READ
039600     DISPLAY 'ARRN0100 - FECHA DE PROCESO: ' WKS-FECHA-PROCESO
039700     PERFORM 070-CARGA-PROPIEDADES UNTIL FIN-PROPEN
039800     PERFORM 080-CARGA-INQUILINOS UNTIL FIN-INQOEN.
039900 050-INICIO-E. EXIT.
040000*****************************************************************
040100*  060-ABRE-ARCHIVOS:  APERTURA DE TODOS LOS ARCHIVOS DEL PASO.  *
040200*****************************************************************
040300 060-ABRE-ARCHIVOS SECTION.
040400     OPEN INPUT  PROPEN
040500     IF FS-PROPEN NOT = '00'
040600        MOVE 'PROPEN' TO WKS-MOTIVO-RECHAZO
040700        PERFORM 990-ERROR-ARCHIVO
040800     END-IF
040900     OPEN INPUT  INQOEN
041000     IF FS-INQOEN NOT = '00'
041100        MOVE 'INQOEN' TO WKS-MOTIVO-RECHAZO
041200        PERFORM 990-ERROR-ARCHIVO
041300     END-IF
041400     OPEN INPUT  CONTEN
041500     IF FS-CONTEN NOT = '00'
041600        MOVE 'CONTEN' TO WKS-MOTIVO-RECHAZO
041700        PERFORM 990-ERROR-ARCHIVO
041800     END-IF
041900     OPEN INPUT  CNTMOV
042000     IF FS-CNTMOV NOT = '00'
042100        MOVE 'CNTMOV' TO WKS-MOTIVO-RECHAZO
042200        PERFORM 990-ERROR-ARCHIVO
042300     END-IF
042400     OPEN INPUT  INQMOV
042500     IF FS-INQMOV NOT = '00'
042600        MOVE 'INQMOV' TO WKS-MOTIVO-RECHAZO
042700        PERFORM 990-ERROR-ARCHIVO
042800     END-IF
042900     OPEN INPUT  PARMEN
043000     IF FS-PARMEN NOT = '00'
043100        MOVE 'PARMEN' TO WKS-MOTIVO-RECHAZO
043200        PERFORM 990-ERROR-ARCHIVO
043300     END-IF
043400     OPEN OUTPUT PROPSA
043500     OPEN OUTPUT INQOSA
043600     OPEN OUTPUT CONTSA
043700     OPEN OUTPUT ARRVTO
043800     OPEN OUTPUT ARRRCH
043900     IF FS-PROPSA NOT = '00' OR FS-INQOSA NOT = '00' OR
044000        FS-CONTSA NOT = '00' OR FS-ARRVTO NOT = '00' OR
044100        FS-ARRRCH NOT = '00'
044200        MOVE 'ARCH-SALIDA' TO WKS-MOTIVO-RECHAZO
044300        PERFORM 990-ERROR-ARCHIVO
044400     END-IF.
044500 060-ABRE-ARCHIVOS-E. EXIT.
044600*****************************************************************
044700*  070-CARGA-PROPIEDADES:  LEE PROPEN Y LA AGREGA A PRT-TABLA.   *
044800*****************************************************************
044900 070-CARGA-PROPIEDADES SECTION.
045000     READ PROPEN
045100         AT END SET FIN-PROPEN TO TRUE
045200         NOT AT END
045300             ADD 1 TO PRT-TOTAL
045400             MOVE PROP-REGISTRO TO PRT-TABLA(PRT-TOTAL)
045500     END-READ.
045600 070-CARGA-PROPIEDADES-E. EXIT.
045700*****************************************************************
045800*  080-CARGA-INQUILINOS:  LEE INQOEN Y LA AGREGA A IQT-TABLA.    *
045900*****************************************************************
046000 080-CARGA-INQUILINOS SECTION.
046100     READ INQOEN
046200         AT END SET FIN-INQOEN TO TRUE
046300         NOT AT END
046400             ADD 1 TO IQT-TOTAL
046500             MOVE INQ-REGISTRO TO IQT-TABLA(IQT-TOTAL)
046600     END-READ.
046700 080-CARGA-INQUILINOS-E. EXIT.
046800*****************************************************************
046900*  100-PROCESA-CONTRATOS:  PASO 1, LEE CONTEN, DERIVA EL ESTADO  *
047000*  DE CADA CONTRATO (C1-C4), ACUMULA CNT-TABLA Y EN EL MISMO     *
047100*  BARRIDO LIBERA A LA RUTINA DE ORDEN LOS QUE ESTAN POR VENCER  *
047200*  (REGLA D6) PARA DEJARLOS ORDENADOS EN ARRVTO.                 *
047300*****************************************************************
047400 100-PROCESA-CONTRATOS SECTION.
047500     SORT WORKVTO
047600         ASCENDING KEY VTO-ORD-FECHA-FIN
047700         INPUT PROCEDURE IS 110-LEE-CONTRATOS
047800         OUTPUT PROCEDURE IS 180-ESCRIBE-VENCEN.
047900 100-PROCESA-CONTRATOS-E. EXIT.
048000*****************************************************************
048010*  110-LEE-CONTRATOS:  ORQUESTA EL BARRIDO DE CONTEN, UNA        *    202109
048020*  LECTURA POR VUELTA EN 115-LEE-UN-CONTRATO (TICKET 202109).    *    202109
048030*****************************************************************     202109
048100 110-LEE-CONTRATOS SECTION.
048110     PERFORM 115-LEE-UN-CONTRATO UNTIL FIN-CONTEN.                     202109
048200 110-LEE-CONTRATOS-E. EXIT.
048210*****************************************************************     202109
048220 115-LEE-UN-CONTRATO SECTION.                                          202109
048230     READ CONTEN                                                      202109
048240         AT END SET FIN-CONTEN TO TRUE                                202109
048250         NOT AT END                                                   202109
048260             ADD 1 TO WKS-LECTURAS-CONTEN                             202109
048270             ADD 1 TO CNT-TOTAL                                       202109
048280             MOVE CON-REGISTRO TO CNT-TABLA(CNT-TOTAL)                202109
048290             PERFORM 150-EVALUA-VENCIMIENTO                          202109
048292             PERFORM 160-DERIVA-ESTADO-CON                           202109
048294             PERFORM 170-CUENTA-ESTADO                               202109
048296     END-READ.                                                       202109
048298 115-LEE-UN-CONTRATO-E. EXIT.                                        202109
049500*****************************************************************
049600*  150-EVALUA-VENCIMIENTO:  REGLA D6, SOLO CONTRATOS QUE TODAVIA *
049700*  ESTABAN ACTIVOS (ANTES DE DERIVAR) Y VENCEN EN LOS PROXIMOS   *
049800*  30 DIAS.  SE LIBERA A LA FASE DE ORDENAMIENTO DE WORKVTO.     *
049900*  TICKET 200822: SIN_FIRMAR NUNCA ENTRA AQUI (YA LO EXCLUYE EL  *
050000*  IF DE CNT-ACTIVO).                                            *
050100*****************************************************************
050200 150-EVALUA-VENCIMIENTO SECTION.
050300     IF CNT-ACTIVO(CNT-TOTAL)
050400        IF WKS-FECHA-PROCESO > CNT-FECHA-FIN(CNT-TOTAL)
050500           MOVE ZERO TO WKS-DIAS-RESTANTES
050600        ELSE
050700           MOVE CNT-FECHA-FIN(CNT-TOTAL) TO WKS-PARM-FECHA-A
050800           MOVE WKS-FECHA-PROCESO        TO WKS-PARM-FECHA-B
050900           CALL 'ARRFCHA' USING WKS-PARM-FECHA-A,
051000                                 WKS-PARM-FECHA-B,
051100                                 WKS-PARM-DIFERENCIA
051200           MOVE WKS-PARM-DIFERENCIA TO WKS-DIAS-RESTANTES
051300        END-IF
051400        IF WKS-DIAS-RESTANTES >= ZERO AND WKS-DIAS-RESTANTES <= 30
051500           MOVE CNT-FECHA-FIN(CNT-TOTAL) TO VTO-ORD-FECHA-FIN
051600           MOVE CNT-ID(CNT-TOTAL)        TO VTO-ORD-CON-ID
051700           MOVE CNT-INQ-ID(CNT-TOTAL)    TO VTO-ORD-INQ-ID
051800           MOVE CNT-PROP-ID(CNT-TOTAL)   TO VTO-ORD-PROP-ID
051900           MOVE WKS-DIAS-RESTANTES       TO VTO-ORD-DIAS
052000           RELEASE VTO-ORD-REGISTRO
052100           ADD 1 TO WKS-VENCEN-LIBERADOS
052200        END-IF
052300     END-IF.
052400 150-EVALUA-VENCIMIENTO-E. EXIT.
052500*****************************************************************
052600*  160-DERIVA-ESTADO-CON:  REGLAS C1-C4.  SIN_FIRMAR NUNCA SE    *
052700*  TOCA (C1); LAS DEMAS SE COMPARAN CONTRA LA FECHA DE PROCESO.  *
052800*****************************************************************
052900 160-DERIVA-ESTADO-CON SECTION.
053000     IF CNT-SIN-FIRMAR(CNT-TOTAL)
053100        CONTINUE
053200     ELSE
053300        IF WKS-FECHA-PROCESO > CNT-FECHA-FIN(CNT-TOTAL)
053400           MOVE 'finalizado  ' TO CNT-ESTADO(CNT-TOTAL)
053500        ELSE
053600           IF WKS-FECHA-PROCESO < CNT-FECHA-INICIO(CNT-TOTAL)
053700              MOVE 'activo      ' TO CNT-ESTADO(CNT-TOTAL)
053800           ELSE
053900              MOVE CNT-FECHA-FIN(CNT-TOTAL) TO WKS-PARM-FECHA-A
054000              MOVE WKS-FECHA-PROCESO        TO WKS-PARM-FECHA-B
054100              CALL 'ARRFCHA' USING WKS-PARM-FECHA-A,
054200                                    WKS-PARM-FECHA-B,
054300                                    WKS-PARM-DIFERENCIA
054400              IF WKS-PARM-DIFERENCIA <= 30
054500                 MOVE 'por_vencer  ' TO CNT-ESTADO(CNT-TOTAL)
054600              ELSE
054700                 MOVE 'activo      ' TO CNT-ESTADO(CNT-TOTAL)
054800              END-IF
054900           END-IF
055000        END-IF
055100     END-IF.
055200 160-DERIVA-ESTADO-CON-E. EXIT.
055300*****************************************************************
055400 170-CUENTA-ESTADO SECTION.
055500     EVALUATE TRUE
055600         WHEN CNT-SIN-FIRMAR(CNT-TOTAL)
055700              ADD 1 TO WKS-CTA-SIN-FIRMAR
055800         WHEN CNT-ACTIVO(CNT-TOTAL)
055900              ADD 1 TO WKS-CTA-ACTIVO
056000         WHEN CNT-POR-VENCER(CNT-TOTAL)
056100              ADD 1 TO WKS-CTA-POR-VENCER
056200         WHEN CNT-FINALIZADO(CNT-TOTAL)
056300              ADD 1 TO WKS-CTA-FINALIZADO
056400     END-EVALUATE.
056500 170-CUENTA-ESTADO-E. EXIT.
056600*****************************************************************
056700*  180-ESCRIBE-VENCEN:  FASE DE SALIDA DEL SORT, ORQUESTA LA     *    202109
056800*  RECEPCION DE LOS REGISTROS YA ORDENADOS POR FECHA FIN (D6),   *    202109
056820*  UNO POR VUELTA EN 185-ESCRIBE-UN-VENCE (TICKET 202109).       *    202109
056900*****************************************************************
057000 180-ESCRIBE-VENCEN SECTION.
057010     PERFORM 185-ESCRIBE-UN-VENCE UNTIL FIN-WORKVTO.                   202109
058300 180-ESCRIBE-VENCEN-E. EXIT.
058310*****************************************************************     202109
058320 185-ESCRIBE-UN-VENCE SECTION.                                        202109
058330     RETURN WORKVTO                                                   202109
058340         AT END SET FIN-WORKVTO TO TRUE                               202109
058350         NOT AT END                                                   202109
058360             MOVE VTO-ORD-CON-ID      TO VTO-CON-ID                   202109
058370             MOVE VTO-ORD-INQ-ID      TO VTO-INQ-ID                   202109
058380             MOVE VTO-ORD-PROP-ID     TO VTO-PROP-ID                  202109
058390             MOVE VTO-ORD-FECHA-FIN   TO VTO-FECHA-FIN                202109
058392             MOVE VTO-ORD-DIAS        TO VTO-DIAS-RESTANTES           202109
058394             WRITE VTO-REGISTRO                                      202109
058396     END-RETURN.                                                     202109
058398 185-ESCRIBE-UN-VENCE-E. EXIT.                                       202109
058400*****************************************************************
058500*  300-ALTA-CONTRATOS:  PASO 3, APLICA LAS TRANSACCIONES DE      *
058600*  ALTA DE CONTRATO QUE LLEGARON EN CNTMOV.  UN CONTRATO NUEVO   *
058700*  SIEMPRE NACE SIN_FIRMAR (REGLA C1), Y SOLO ENTRA AL MAESTRO   *
058800*  SI PASA LA VALIDACION DE REFERENCIAS, MONTO, FECHAS Y         *    201633
058850*  TRASLAPE (C5).                                                *
058900*****************************************************************
059000 300-ALTA-CONTRATOS SECTION.
059100     READ CNTMOV
059200         AT END SET FIN-CNTMOV TO TRUE
059300         NOT AT END
059400             ADD 1 TO WKS-LECTURAS-CNTMOV
059500             PERFORM 310-VALIDA-CONTRATO
059600             IF HAY-TRASLAPE OR NOT PROPIEDAD-ENCONTRADA
059700                              OR NOT INQUILINO-ENCONTRADO
059710                              OR NOT RENTA-VALIDA                     201633
059720                              OR NOT FECHAS-VALIDAS                   201633
059800                PERFORM 390-RECHAZA-CONTRATO
059900             ELSE
060000                PERFORM 330-ACEPTA-CONTRATO
060100             END-IF
060200     END-READ.
060300 300-ALTA-CONTRATOS-E. EXIT.
060400*****************************************************************
060500*  310-VALIDA-CONTRATO:  VALIDA QUE EXISTAN EL INQUILINO Y LA    *
060600*  PROPIEDAD REFERENCIADOS, QUE LA RENTA MENSUAL SEA MAYOR A     *    201633
060610*  CERO Y QUE LA FECHA INICIO NO SEA POSTERIOR A LA FECHA FIN    *    201633
060620*  (TICKET 201633), Y LLAMA A 320 PARA EL TRASLAPE (C5).         *    201633
060700*****************************************************************
060800 310-VALIDA-CONTRATO SECTION.
060900     MOVE 'N' TO WKS-SW-TRASLAPE
061000     MOVE 'N' TO WKS-SW-PROPIEDAD-OK
061100     MOVE 'N' TO WKS-SW-INQUILINO-OK
061110     MOVE 'N' TO WKS-SW-RENTA-OK                                       201633
061120     MOVE 'N' TO WKS-SW-FECHAS-OK                                      201633
061200     SEARCH ALL PRT-TABLA
061300         AT END CONTINUE
061400         WHEN PRT-ID(PRT-IDX) = CTM-PROP-ID
061500              SET PROPIEDAD-ENCONTRADA TO TRUE
061600     END-SEARCH
061700     SEARCH ALL IQT-TABLA
061800         AT END CONTINUE
061900         WHEN IQT-ID(IQT-IDX) = CTM-INQ-ID
062000              SET INQUILINO-ENCONTRADO TO TRUE
062100     END-SEARCH
062110     IF CTM-RENTA-MENSUAL > ZERO                                       201633
062120        SET RENTA-VALIDA TO TRUE                                       201633
062130     END-IF                                                            201633
062140     IF CTM-FECHA-INICIO <= CTM-FECHA-FIN                              201633
062150        SET FECHAS-VALIDAS TO TRUE                                     201633
062160     END-IF                                                            201633
062200     IF PROPIEDAD-ENCONTRADA
062300        PERFORM 320-VALIDA-TRASLAPE
062400     END-IF.
062500 310-VALIDA-CONTRATO-E. EXIT.
062600*****************************************************************
062700*  320-VALIDA-TRASLAPE:  REGLA C5, ORQUESTA EL BARRIDO DE        *    202109
062710*  CNT-TABLA (325-BUSCA-TRASLAPE, TICKET 202109) BUSCANDO OTRO   *    202109
062720*  CONTRATO DE LA MISMA PROPIEDAD QUE NO ESTE FINALIZADO Y CUYAS *    201802
062730*  FECHAS CRUCEN CON LA NUEVA (TICKET 201802: SIN_FIRMAR TAMBIEN *    201802
062740*  BLOQUEA, SOLO LOS FINALIZADOS QUEDAN LIBRES DE TRASLAPE).     *    201802
063000*****************************************************************
063100 320-VALIDA-TRASLAPE SECTION.
063110     PERFORM 325-BUSCA-TRASLAPE VARYING WKS-I FROM 1 BY 1             202109
063120             UNTIL WKS-I > CNT-TOTAL.                                 202109
064100 320-VALIDA-TRASLAPE-E. EXIT.
064110*****************************************************************     202109
064120 325-BUSCA-TRASLAPE SECTION.                                          202109
064130     IF CNT-PROP-ID(WKS-I) = CTM-PROP-ID                              201802
064140        AND NOT CNT-FINALIZADO(WKS-I)                                 201802
064150        IF CTM-FECHA-INICIO <= CNT-FECHA-FIN(WKS-I)                   202109
064160           AND CTM-FECHA-FIN >= CNT-FECHA-INICIO(WKS-I)               202109
064170           SET HAY-TRASLAPE TO TRUE                                   202109
064180        END-IF                                                        202109
064190     END-IF.                                                          202109
064195 325-BUSCA-TRASLAPE-E. EXIT.                                          202109
064200*****************************************************************
064300*  330-ACEPTA-CONTRATO:  AGREGA EL CONTRATO A CNT-TABLA CON      *
064400*  ESTADO SIN_FIRMAR, MARCA LA PROPIEDAD COMO OCUPADA, Y         *    201512
064410*  ACTUALIZA AL INQUILINO CON EL CONTRATO QUE ACABA DE ACEPTAR   *    201512
064420*  (ESTADO ACTIVO, FECHA FIN Y PROPIEDAD ASIGNADA -- TICKET      *    201512
064430*  201512, ANTES SOLO SE TOCABA EN 420-ACEPTA-INQUILINO).        *    201512
064500*****************************************************************
064600 330-ACEPTA-CONTRATO SECTION.
064700     ADD 1 TO WKS-ALTAS-CONTRATO
064800     ADD 1 TO CNT-TOTAL
064900     MOVE CTM-ID                  TO CNT-ID(CNT-TOTAL)
065000     MOVE CTM-INQ-ID              TO CNT-INQ-ID(CNT-TOTAL)
065100     MOVE CTM-PROP-ID             TO CNT-PROP-ID(CNT-TOTAL)
065200     MOVE CTM-FECHA-INICIO        TO CNT-FECHA-INICIO(CNT-TOTAL)
065300     MOVE CTM-FECHA-FIN           TO CNT-FECHA-FIN(CNT-TOTAL)
065400     MOVE CTM-RENTA-MENSUAL       TO CNT-RENTA-MENSUAL(CNT-TOTAL)
065500     MOVE 'sin_firmar  '          TO CNT-ESTADO(CNT-TOTAL)
065600     ADD 1 TO WKS-CTA-SIN-FIRMAR
065700     SET PRT-OCUPADA(PRT-IDX) TO TRUE
065710     MOVE 'activo      '          TO IQT-CONTRATO-ESTADO(IQT-IDX)      201512
065720     MOVE CTM-FECHA-FIN           TO IQT-CONTRATO-FIN(IQT-IDX)         201512
065730     MOVE CTM-PROP-ID             TO IQT-PROP-ID(IQT-IDX).             201512
065800 330-ACEPTA-CONTRATO-E. EXIT.
065900*****************************************************************
066000*  390-RECHAZA-CONTRATO:  ESCRIBE UNA LINEA EN LA BITACORA DE    *
066100*  RECHAZOS CON EL MOTIVO DE RECHAZO.                            *
066200*****************************************************************
066300 390-RECHAZA-CONTRATO SECTION.
066400     ADD 1 TO WKS-RECHAZOS-CONTRATO
066500     EVALUATE TRUE
066600         WHEN NOT PROPIEDAD-ENCONTRADA
066700              MOVE 'PROPIEDAD NO EXISTE' TO WKS-MOTIVO-RECHAZO
066800         WHEN NOT INQUILINO-ENCONTRADO
066900              MOVE 'INQUILINO NO EXISTE' TO WKS-MOTIVO-RECHAZO
066910         WHEN NOT RENTA-VALIDA                                        201633
066920              MOVE 'RENTA MENSUAL DEBE SER MAYOR A CERO'               201633
066930                TO WKS-MOTIVO-RECHAZO                                 201633
066940         WHEN NOT FECHAS-VALIDAS                                      201633
066950              MOVE 'FECHA INICIO POSTERIOR A FECHA FIN' TO             201633
066960                WKS-MOTIVO-RECHAZO                                    201633
067000         WHEN HAY-TRASLAPE
067100              MOVE 'TRASLAPE DE FECHAS CON OTRO CONTRATO'
067200                TO WKS-MOTIVO-RECHAZO
067300     END-EVALUATE
067400     MOVE 'CONTRATO'  TO LIN-RCH-TIPO
067500     MOVE CTM-ID       TO LIN-RCH-LLAVE
067600     PERFORM 990-ESCRIBE-RECHAZO.
067700 390-RECHAZA-CONTRATO-E. EXIT.
067800*****************************************************************
067900*  400-ALTA-INQUILINOS:  PASO 4, APLICA LAS TRANSACCIONES DE     *
068000*  ALTA DE INQUILINO QUE LLEGARON EN INQMOV (REGLAS T1-T4).      *
068100*****************************************************************
068200 400-ALTA-INQUILINOS SECTION.
068300     READ INQMOV
068400         AT END SET FIN-INQMOV TO TRUE
068500         NOT AT END
068600             ADD 1 TO WKS-LECTURAS-INQMOV
068700             PERFORM 410-VALIDA-INQUILINO
068710             IF DOC-DUPLICADO OR EMAIL-DUPLICADO                      201907
068720                              OR NOT PROPIEDAD-INQ-ENCONTRADA         201907
068900                PERFORM 490-RECHAZA-INQUILINO
069000             ELSE
069100                PERFORM 420-ACEPTA-INQUILINO
069200             END-IF
069300     END-READ.
069400 400-ALTA-INQUILINOS-E. EXIT.
069500*****************************************************************
069600*  410-VALIDA-INQUILINO:  REGLA T4, EL DOCUMENTO DE IDENTIFICA-  *
069700*  CION NO PUEDE REPETIRSE EN EL MAESTRO; REGLA T1, EL EMAIL     *    201907
069710*  TAMPOCO (TICKET 201907, BARRIDO DE 411-BUSCA-DUPLICADO).      *    201907
069720*  SI LA TRANSACCION TRAE PROPIEDAD ASIGNADA, DEBE EXISTIR EN    *    201907
069730*  EL MAESTRO (TICKET 201907).                                   *    201907
069800*****************************************************************
069900 410-VALIDA-INQUILINO SECTION.
070000     MOVE 'N' TO WKS-SW-DOC-DUPLICADO                                  201907
070010     MOVE 'N' TO WKS-SW-EMAIL-DUPLICADO                                201907
070020     MOVE 'N' TO WKS-SW-PROP-INQ-OK                                    201907
070030     PERFORM 411-BUSCA-DUPLICADO VARYING WKS-J FROM 1 BY 1             202109
070040             UNTIL WKS-J > IQT-TOTAL                                   202109
070050     IF ITM-PROP-ID = ZERO                                             201907
070060        SET PROPIEDAD-INQ-ENCONTRADA TO TRUE                           201907
070070     ELSE                                                              201907
070080        SEARCH ALL PRT-TABLA                                           201907
070090            AT END CONTINUE                                            201907
070091            WHEN PRT-ID(PRT-IDX) = ITM-PROP-ID                         201907
070092                 SET PROPIEDAD-INQ-ENCONTRADA TO TRUE                  201907
070093        END-SEARCH                                                     201907
070094     END-IF.                                                           201907
070600 410-VALIDA-INQUILINO-E. EXIT.
070610*****************************************************************     202109
070620 411-BUSCA-DUPLICADO SECTION.                                         202109
070630     IF IQT-DOCUMENTO(WKS-J) = ITM-DOCUMENTO                          202109
070640        SET DOC-DUPLICADO TO TRUE                                     201907
070650     END-IF                                                           202109
070660     IF IQT-EMAIL(WKS-J) = ITM-EMAIL                                  201907
070670        SET EMAIL-DUPLICADO TO TRUE                                   201907
070680     END-IF.                                                          201907
070690 411-BUSCA-DUPLICADO-E. EXIT.                                         202109
070700*****************************************************************
070800*  420-ACEPTA-INQUILINO:  AGREGA EL INQUILINO A IQT-TABLA CON    *
070900*  ESTADO DE CONTRATO SIN_CONTRATO (TODAVIA NO TIENE CONTRATO).  *
070910*  SI EL ALTA TRAE PROPIEDAD ASIGNADA, LA MARCA OCUPADA (REGLA   *    201907
070920*  T3, TICKET 201907; PRT-IDX QUEDA POSICIONADO POR LA BUSQUEDA  *    201907
070930*  DE 410-VALIDA-INQUILINO).                                     *    201907
071000*****************************************************************
071100 420-ACEPTA-INQUILINO SECTION.
071200     ADD 1 TO WKS-ALTAS-INQUILINO
071300     ADD 1 TO IQT-TOTAL
071400     MOVE ITM-ID           TO IQT-ID(IQT-TOTAL)
071500     MOVE ITM-NOMBRE       TO IQT-NOMBRE(IQT-TOTAL)
071600     MOVE ITM-APELLIDO     TO IQT-APELLIDO(IQT-TOTAL)
071700     MOVE ITM-EMAIL        TO IQT-EMAIL(IQT-TOTAL)
071800     MOVE ITM-DOCUMENTO    TO IQT-DOCUMENTO(IQT-TOTAL)
071900     MOVE ITM-PROP-ID      TO IQT-PROP-ID(IQT-TOTAL)
072000     MOVE 'sin_contrato'   TO IQT-CONTRATO-ESTADO(IQT-TOTAL)
072100     MOVE ZERO             TO IQT-CONTRATO-FIN(IQT-TOTAL)
072110     IF ITM-PROP-ID NOT = ZERO                                         201907
072120        SET PRT-OCUPADA(PRT-IDX) TO TRUE                               201907
072130     END-IF.                                                           201907
072200 420-ACEPTA-INQUILINO-E. EXIT.
072300*****************************************************************
072310*  490-RECHAZA-INQUILINO:  ESCRIBE UNA LINEA EN LA BITACORA CON  *     201907
072320*  EL MOTIVO DE RECHAZO (T1, T3 O T4).                           *     201907
072330*****************************************************************
072400 490-RECHAZA-INQUILINO SECTION.
072500     ADD 1 TO WKS-RECHAZOS-INQUILINO
072510     EVALUATE TRUE                                                     201907
072520         WHEN DOC-DUPLICADO                                            201907
072530              MOVE 'DOCUMENTO YA REGISTRADO' TO WKS-MOTIVO-RECHAZO     201907
072540         WHEN EMAIL-DUPLICADO                                         201907
072550              MOVE 'EMAIL YA REGISTRADO' TO WKS-MOTIVO-RECHAZO        201907
072560         WHEN NOT PROPIEDAD-INQ-ENCONTRADA                           201907
072570              MOVE 'PROPIEDAD NO EXISTE' TO WKS-MOTIVO-RECHAZO        201907
072580     END-EVALUATE                                                    201907
072700     MOVE 'INQUILINO' TO LIN-RCH-TIPO
072800     MOVE ITM-ID       TO LIN-RCH-LLAVE
072900     PERFORM 990-ESCRIBE-RECHAZO.
073000 490-RECHAZA-INQUILINO-E. EXIT.
073100*****************************************************************
073200*  800-GRABA-MAESTROS:  REGRABA PROPSA, INQOSA Y CONTSA CON EL   *
073300*  CONTENIDO FINAL DE LAS TABLAS EN MEMORIA, UNA TABLA POR       *    202109
073310*  PARRAFO (801/802/803, TICKET 202109).                         *    202109
073400*****************************************************************
073500 800-GRABA-MAESTROS SECTION.
073510     PERFORM 801-GRABA-PROPIEDADES VARYING WKS-I FROM 1 BY 1           202109
073520             UNTIL WKS-I > PRT-TOTAL                                   202109
073530     PERFORM 802-GRABA-INQUILINOS VARYING WKS-I FROM 1 BY 1            202109
073540             UNTIL WKS-I > IQT-TOTAL                                   202109
073550     PERFORM 803-GRABA-CONTRATOS VARYING WKS-I FROM 1 BY 1             202109
073560             UNTIL WKS-I > CNT-TOTAL.                                  202109
074800 800-GRABA-MAESTROS-E. EXIT.
074810*****************************************************************     202109
074820 801-GRABA-PROPIEDADES SECTION.                                       202109
074830     MOVE PRT-TABLA(WKS-I) TO PROPSA-REGISTRO                         202109
074840     WRITE PROPSA-REGISTRO.                                           202109
074850 801-GRABA-PROPIEDADES-E. EXIT.                                       202109
074860*****************************************************************     202109
074870 802-GRABA-INQUILINOS SECTION.                                        202109
074880     MOVE IQT-TABLA(WKS-I) TO INQOSA-REGISTRO                         202109
074890     WRITE INQOSA-REGISTRO.                                           202109
074895 802-GRABA-INQUILINOS-E. EXIT.                                        202109
074896*****************************************************************     202109
074897 803-GRABA-CONTRATOS SECTION.                                         202109
074898     MOVE CNT-TABLA(WKS-I) TO CONTSA-REGISTRO                         202109
074899     WRITE CONTSA-REGISTRO.                                           202109
074900 803-GRABA-CONTRATOS-E. EXIT.                                         202109
074901*****************************************************************
075000*  900-TERMINA:  CIERRA ARCHIVOS Y DESPLIEGA EL RESUMEN DE       *
075100*  CONTROL DEL PASO POR CONSOLA (HABITO DEL TURNO DE OPERACION). *
075200*****************************************************************
075300 900-TERMINA SECTION.
075400     CLOSE PROPEN INQOEN CONTEN CNTMOV INQMOV PARMEN
075500           PROPSA INQOSA CONTSA ARRVTO ARRRCH
075600     DISPLAY 'ARRN0100 - CONTRATOS LEIDOS      : '
075620             WKS-LECTURAS-CONTEN
075640     DISPLAY 'ARRN0100 - CONTRATOS SIN_FIRMAR  : '
075660             WKS-CTA-SIN-FIRMAR
075680     DISPLAY 'ARRN0100 - CONTRATOS ACTIVOS     : ' WKS-CTA-ACTIVO
075700     DISPLAY 'ARRN0100 - CONTRATOS POR_VENCER  : '
075720             WKS-CTA-POR-VENCER
075740     DISPLAY 'ARRN0100 - CONTRATOS FINALIZADOS : '
075760             WKS-CTA-FINALIZADO
075780     DISPLAY 'ARRN0100 - POR VENCER LIBERADOS  : '
075800             WKS-VENCEN-LIBERADOS
075820     DISPLAY 'ARRN0100 - ALTAS DE CONTRATO     : '
075840             WKS-ALTAS-CONTRATO
075860     DISPLAY 'ARRN0100 - RECHAZOS DE CONTRATO  : '
075880             WKS-RECHAZOS-CONTRATO
075900     DISPLAY 'ARRN0100 - ALTAS DE INQUILINO    : '
075920             WKS-ALTAS-INQUILINO
075940     DISPLAY 'ARRN0100 - RECHAZOS DE INQUILINO : '
075960             WKS-RECHAZOS-INQUILINO.
076700 900-TERMINA-E. EXIT.
076800*****************************************************************
076900*  990-ESCRIBE-RECHAZO:  ARMA Y GRABA UNA LINEA DE LA BITACORA.  *
077000*****************************************************************
077100 990-ESCRIBE-RECHAZO SECTION.
077200     MOVE WKS-FECHA-PROCESO  TO LIN-RCH-FECHA
077300     MOVE WKS-PROGRAMA       TO LIN-RCH-PROGRAMA
077400     MOVE WKS-MOTIVO-RECHAZO TO LIN-RCH-MOTIVO
077500     MOVE LIN-RCH-TODO       TO LIN-RCH
077600     WRITE LIN-RCH.
077700 990-ESCRIBE-RECHAZO-E. EXIT.
077800*****************************************************************
077900*  990-ERROR-ARCHIVO:  ERROR DURO DE APERTURA, ABORTA EL PASO.   *
078000*****************************************************************
078100 990-ERROR-ARCHIVO SECTION.
078200     DISPLAY 'ARRN0100 - ERROR DE APERTURA EN ARCHIVO: '
078300             WKS-MOTIVO-RECHAZO
078400     MOVE 16 TO RETURN-CODE
078500     STOP RUN.
078600 990-ERROR-ARCHIVO-E. EXIT.
